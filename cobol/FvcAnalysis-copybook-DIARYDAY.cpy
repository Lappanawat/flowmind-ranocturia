000100******************************************************************
000200* COPY MEMBER    DIARYDAY                                       *
000300* DESCRIPTION    PATIENT/DAY HEADER RECORD - ONE PER DIARY DAY  *
000400*                VOIDING DIARY (FREQUENCY VOLUME CHART) BATCH   *
000500* USED BY        FVDAYEDT (EDIT), FVCANLZ (ANALYZE)             *
000600******************************************************************
000700* MAINTENANCE HISTORY                                           *
000800*   08/04/97  JS   ORIGINAL COPY MEMBER FOR FVC PILOT            *
000810*   02/18/98  JS   ADDED COMMENT BANNER PER DOC STANDARD         *
000820*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
000900*   11/12/99  RT   ADDED FILLER RESERVE FOR Y2K EXPANSION        *
001000*   03/07/03  LW   WAKE-TIME/BED-TIME SPLIT INTO HH/MM REDEFINE  *
001010*   09/14/03  RT   CONFIRMED LAYOUT UNCHANGED BY ROUNDED COMPUTE *
001020*   01/15/04  RT   CODE REVIEW - NO CHANGES REQUIRED             *
001030*   08/09/05  LW   VERIFIED FIELD WIDTHS FOR NURSING SCREEN AUDIT*
001040*   03/21/06  MK   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*
001050*   10/02/07  LW   REVIEWED FOR LEGACY PRINT SPOOLER RETIRE - N/C*
001100******************************************************************
001200 01  DIARY-DAY-HDR-REC.
001300     05  DH-DAY-ID               PIC 9(01).
001400         88  DH-VALID-DAY-ID     VALUES 1 THRU 3.
001500     05  DH-USER-AGE             PIC 9(03).
001600     05  DH-WAKE-TIME            PIC X(05).
001700     05  DH-WAKE-TIME-R REDEFINES DH-WAKE-TIME.
001800         10  DH-WAKE-HH          PIC 9(02).
001900         10  FILLER              PIC X(01).
002000         10  DH-WAKE-MM          PIC 9(02).
002100     05  DH-BED-TIME             PIC X(05).
002200     05  DH-BED-TIME-R REDEFINES DH-BED-TIME.
002300         10  DH-BED-HH           PIC 9(02).
002400         10  FILLER              PIC X(01).
002500         10  DH-BED-MM           PIC 9(02).
002600     05  FILLER                  PIC X(20) VALUE SPACES.
