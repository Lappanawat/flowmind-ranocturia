000010IDENTIFICATION DIVISION.                                                  
000020**************************************************************************
000030PROGRAM-ID.  ACTNORM.                                                     
000040AUTHOR. JON SAYLES.                                                       
000050INSTALLATION. COBOL DEVELOPMENT CENTER.                                   
000060DATE-WRITTEN. 08/04/97.                                                   
000070DATE-COMPILED. 08/04/97.                                                  
000080SECURITY. NON-CONFIDENTIAL.                                               
000090                                                                          
000100**************************************************************************
000110*REMARKS.                                                                 
000120*                                                                         
000130*          THIS SUBPROGRAM MAPS A FREE-TEXT (OR OCR-SCANNED)              
000140*          VOIDING-DIARY ACTIVITY DESCRIPTION TO ONE OF THE FOUR          
000150*          CANONICAL FVC ACTIVITY NAMES.  IT IS CALLED FROM THE           
000160*          FVDAYEDT EDIT PROGRAM FOR EVERY DIARY EVENT ON THE             
000170*          INCOMING FEED BEFORE THE EVENT IS WRITTEN TO THE               
000180*          GOOD-RECORDS FILE.                                             
000190*                                                                         
000200*          SEARCH ORDER IS SIGNIFICANT - FIRST MORNING VOID,              
000210*          DAYTIME VOID, BEDTIME VOID, NIGHTTIME VOID, THEN               
000220*          UNKNOWN ACTIVITY IF NOTHING MATCHES.  THE SEARCH IS            
000230*          CASE-INSENSITIVE AND LOOKS FOR THE CANONICAL NAME              
000240*          ANYWHERE IN THE RAW TEXT (SUBSTRING MATCH), NOT AN             
000250*          EXACT COMPARE, SINCE THE OCR FEED OFTEN CARRIES                
000260*          EXTRA PUNCTUATION OR BILINGUAL LEGEND TEXT.                    
000270*                                                                         
000280*          THE FOUR NAMES MATCH FVCANLZ'S ACTIVITY-CATEGORY-TABLE         
000290*          EXACTLY, INCLUDING TRAILING SPACES - THIS PROGRAM OWNS         
000300*          THE ONLY PLACE THOSE LITERALS ARE KEYED, SO A FUTURE           
000310*          RENAME OF A CATEGORY MUST CHANGE BOTH PROGRAMS TOGETHER.       
000320**************************************************************************
000330* MAINTENANCE HISTORY                                                     
000340*   08/04/97  JS   ORIGINAL PROGRAM FOR FVC PILOT                         
000350*   12/10/97  JS   ADDED REMARKS BANNER PER SHOP DOC STANDARD             
000360*   02/18/98  JS   WIDENED RAW-ACTIVITY-TEXT TO 40 CHARS                  
000370*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM            
000380*   07/09/02  RT   ADDED UNKNOWN-ACTIVITY DEFAULT PER REQ 4471            
000390*   03/11/03  RT   MATCHED SEARCH LITERALS TO FULL CANONICAL              
000400*                  ACTIVITY NAMES (WAS DROPPING "VOID") REQ 4602          
000410*   08/20/04  LW   ADDED INLINE COMMENTS FOR AUDIT TRAIL REVIEW           
000420*   01/14/05  JS   PERFORMANCE REVIEW - NO CHANGES REQUIRED               
000430*   06/30/06  MK   VERIFIED AGAINST OCR VENDOR UPGRADE - N/C              
000440*   02/09/07  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE         
000450*   03/20/09  LW   EXPANDED IN-LINE COMMENTARY PER SHOP DOC-AUDIT         
000460*                  (PMR 88140) - NO PROCESSING LOGIC CHANGED              
000470**************************************************************************
000480                                                                          
000490ENVIRONMENT DIVISION.                                                     
000500CONFIGURATION SECTION.                                                    
000510SOURCE-COMPUTER. IBM-390.                                                 
000520OBJECT-COMPUTER. IBM-390.                                                 
000530INPUT-OUTPUT SECTION.                                                     
000540                                                                          
000550DATA DIVISION.                                                            
000560FILE SECTION.                                                             
000570                                                                          
000580WORKING-STORAGE SECTION.                                                  
000590**** WS-UPPER-TEXT HOLDS THE CALLER'S TEXT FOLDED TO UPPER CASE SO        
000600**** THE INSPECT/TALLYING TESTS BELOW ARE CASE-INSENSITIVE                
00061001  MISC-FIELDS.                                                          
000620    05  WS-UPPER-TEXT           PIC X(40).                                
000630******* LEAD/TRAIL SPLIT RESERVED FOR OCR CONFIDENCE TRACE        070902RT
000640******* NOT CURRENTLY READ BY ANY PARAGRAPH BELOW - KEPT IN CASE A        
000650******* FUTURE OCR-CONFIDENCE FEATURE NEEDS TO INSPECT THE TWO            
000660******* 20-BYTE HALVES OF THE ACTIVITY TEXT SEPARATELY                    
000670    05  WS-UPPER-TEXT-R REDEFINES WS-UPPER-TEXT.                          
000680        10  WS-UPPER-SEG-LEAD   PIC X(20).                                
000690        10  WS-UPPER-SEG-TRAIL  PIC X(20).                                
000700**** RESET TO ZERO BEFORE EACH INSPECT/TALLYING - A NONZERO COUNT         
000710**** AFTER THE TALLY MEANS THAT CANONICAL NAME WAS FOUND                  
000720    05  WS-HIT-COUNT            PIC 9(04) COMP.                           
000730    05  FILLER                  PIC X(01) VALUE SPACE.                    
000740                                                                          
000750**** RAW-ACTIVITY-TEXT IS THE FREE-TEXT FIELD PASSED IN BY FVDAYEDT       
000760LINKAGE SECTION.                                                          
00077001  RAW-ACTIVITY-TEXT           PIC X(40).                                
000780**** LEAD/TRAIL REDEFINES MIRRORS WS-UPPER-TEXT-R ABOVE - ALSO            
000790**** UNUSED BY ANY PARAGRAPH BELOW, KEPT FOR THE SAME FUTURE USE          
00080001  RAW-ACTIVITY-TEXT-R REDEFINES RAW-ACTIVITY-TEXT.                      
000810    05  RAW-ACTIVITY-LEAD       PIC X(20).                                
000820    05  RAW-ACTIVITY-TRAIL      PIC X(20).                                
000830**** RETURNED TO FVDAYEDT - ONE OF THE FOUR CANONICAL NAMES BELOW         
00084001  CANON-ACTIVITY-NAME         PIC X(20).                                
000850**** SHORT-NAME VIEW RESERVED FOR A NARROWER REPORT COLUMN - NOT          
000860**** USED BY ANY PARAGRAPH BELOW                                          
00087001  CANON-ACTIVITY-NAME-R REDEFINES CANON-ACTIVITY-NAME.                  
000880    05  CANON-ACTIVITY-SHORT    PIC X(10).                                
000890    05  FILLER                  PIC X(10).                                
000900                                                                          
000910******************************************************************        
000920* 000-NORMALIZE-ACTIVITY - UPPER-CASES THE INCOMING TEXT ONCE, THEN       
000930* TESTS IT AGAINST EACH OF THE FOUR CANONICAL ACTIVITY NAMES IN           
000940* TURN USING INSPECT...TALLYING FOR A SUBSTRING HIT.  THE FIRST           
000950* NAME THAT HITS WINS AND THE PARAGRAPH RETURNS IMMEDIATELY - THE         
000960* ORDER BELOW (MORNING, DAYTIME, BEDTIME, NIGHTTIME) IS THE ORDER         
000970* THE SHOP SETTLED ON SO A NOISY OCR STRING CONTAINING MORE THAN          
000980* ONE KEYWORD RESOLVES THE SAME WAY EVERY RUN.                            
000990******************************************************************        
001000PROCEDURE DIVISION USING RAW-ACTIVITY-TEXT, CANON-ACTIVITY-NAME.          
001010000-NORMALIZE-ACTIVITY.                                                   
001020    MOVE FUNCTION UPPER-CASE(RAW-ACTIVITY-TEXT) TO WS-UPPER-TEXT.         
001030    MOVE ZERO TO WS-HIT-COUNT.                                            
001040                                                                          
001050***** MATCH THE FULL CANONICAL NAME, NOT JUST THE LEAD KEYWORD -  031103RT
001060***** "FIRST MORNING" ALONE WAS ALSO HITTING NON-VOID OCR NOISE   031103RT
001070    INSPECT WS-UPPER-TEXT TALLYING WS-HIT-COUNT                           
001080            FOR ALL "FIRST MORNING VOID".                                 
001090    IF WS-HIT-COUNT > ZERO                                                
001100        MOVE "First Morning Void  " TO CANON-ACTIVITY-NAME                
001110        GO TO 000-EXIT.                                                   
001120                                                                          
001130**** DAYTIME VOID - ANY VOID LOGGED BETWEEN WAKE-TIME AND BED-TIME        
001140**** THAT IS NOT THE FIRST VOID OF THE MORNING                            
001150    MOVE ZERO TO WS-HIT-COUNT.                                            
001160    INSPECT WS-UPPER-TEXT TALLYING WS-HIT-COUNT                           
001170            FOR ALL "DAYTIME VOID".                                       
001180    IF WS-HIT-COUNT > ZERO                                                
001190        MOVE "Daytime Void        " TO CANON-ACTIVITY-NAME                
001200        GO TO 000-EXIT.                                                   
001210                                                                          
001220**** BEDTIME VOID - THE LAST VOID LOGGED BEFORE THE PATIENT'S             
001230**** RECORDED BED-TIME                                                    
001240    MOVE ZERO TO WS-HIT-COUNT.                                            
001250    INSPECT WS-UPPER-TEXT TALLYING WS-HIT-COUNT                           
001260            FOR ALL "BEDTIME VOID".                                       
001270    IF WS-HIT-COUNT > ZERO                                                
001280        MOVE "Bedtime Void        " TO CANON-ACTIVITY-NAME                
001290        GO TO 000-EXIT.                                                   
001300                                                                          
001310**** NIGHTTIME VOID - A VOID LOGGED BETWEEN BED-TIME AND WAKE-TIME,       
001320**** COUNTED BY FVCANLZ TOWARD NOCTURNAL OUTPUT AND NIGHT-VOID-COUNT      
001330    MOVE ZERO TO WS-HIT-COUNT.                                            
001340    INSPECT WS-UPPER-TEXT TALLYING WS-HIT-COUNT                           
001350            FOR ALL "NIGHTTIME VOID".                                     
001360    IF WS-HIT-COUNT > ZERO                                                
001370        MOVE "Nighttime Void      " TO CANON-ACTIVITY-NAME                
001380        GO TO 000-EXIT.                                                   
001390                                                                          
001400***** REQ 4471 - NOTHING MATCHED, DEFAULT TO UNKNOWN                      
001410***** FVCANLZ'S ACTIVITY TABLE HAS A FIFTH, CATCH-ALL SLOT FOR THIS       
001420***** NAME SO AN UNRECOGNIZED OCR STRING STILL TALLIES SOMEWHERE          
001430***** RATHER THAN BEING SILENTLY DROPPED FROM THE ACTIVITY SUMMARY        
001440    MOVE "Unknown Activity    " TO CANON-ACTIVITY-NAME.                   
001450000-EXIT.                                                                 
001460    GOBACK.                                                               
