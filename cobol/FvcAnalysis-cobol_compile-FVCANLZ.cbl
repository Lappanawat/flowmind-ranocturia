000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.  FVCANLZ.                                                    
000030 AUTHOR. JON SAYLES.                                                      
000040 INSTALLATION. COBOL DEV Center.                                          
000050 DATE-WRITTEN. 09/02/97.                                                  
000060 DATE-COMPILED. 09/02/97.                                                 
000070 SECURITY. NON-CONFIDENTIAL.                                              
000080                                                                          
000090**************************************************************************
000100*REMARKS.                                                                 
000110*                                                                         
000120*          THIS PROGRAM IS THE NOCTURIA/FVC ANALYZER.  IT READS           
000130*          THE EDITED DAY-HEADER AND DIARY-EVENT FILES PRODUCED           
000140*          BY FVDAYEDT, ONE DIARY DAY AT A TIME, AND:                     
000150*                                                                         
000160*            - ACCUMULATES THE DAY'S INTAKE/OUTPUT TOTALS AND             
000170*              THE PER-ACTIVITY OUTPUT-VOLUME SUMMARY                     
000180*            - CALLS FVMETRIC TO COMPUTE NPI, NI, PNV AND NBCI            
000190*            - SCANS FOR FLUID INTAKE IN THE 4 HOURS BEFORE               
000200*              BEDTIME WHEN NOCTURNAL POLYURIA IS FLAGGED                 
000210*            - CLASSIFIES THE DAY AGAINST THE CLINICAL                    
000220*              THRESHOLDS AND THE NBCI SEVERITY BANDS                     
000230*            - WRITES THE DAY-RESULTS RECORD, THE ACTIVITY                
000240*              SUMMARY RECORDS AND THE PRINTED RESULTS REPORT             
000250*                                                                         
000260*          EACH DIARY DAY IS ANALYZED INDEPENDENTLY - THERE ARE           
000270*          NO CROSS-DAY GRAND TOTALS.                                     
000280*                                                                         
000290**************************************************************************
000300* MAINTENANCE HISTORY                                           *         
000310*   09/02/97  JS   ORIGINAL PROGRAM FOR FVC PILOT                *        
000320*   02/18/98  JS   ADDED ACTIVITY SUMMARY SECTION TO REPORT      *        
000330*   11/30/98  JS   Y2K REVIEW - ALL DATES ARE CLOCK TIMES ONLY   *        
000340*   05/30/01  JS   ADDED NBCI SEVERITY BANDS PER CLINICAL REVIEW *        
000350*   09/14/03  RT   ADDED 4-HOUR PRE-BEDTIME INTAKE SCAN          *        
000360*   01/15/04  RT   CODE REVIEW - NO CHANGES REQUIRED             *        
000370*   04/02/06  LW   WIDENED DAY-EVENTS TABLE TO 50 ENTRIES        *        
000380*   11/14/06  MK   ADDED COMMENT BANNER FOR SOX AUDIT TRAIL      *        
000390*   03/08/07  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*        
000400*   09/30/08  RT   CODE REVIEW - NO CHANGES REQUIRED             *        
000410*   02/17/09  JS   VERIFIED REPORT COLUMN ALIGNMENT - NEW PRINTER*        
000420*   03/18/09  LW   FIXED CUTOFF CALC FOR BEDTIME BEFORE 0400 -     *      
000430*                  SUBTRACT NOW DONE IN SIGNED FIELD (PMR 88104)   *      
000440*   03/19/09  LW   REPACKED NPI/NI/PNV/NBCI AS COMP-3; ADDED RET-  *      
000450*                  CODE CHECK AFTER CALL FVMETRIC (PMR 88104)      *      
000460*   03/20/09  LW   RESEQUENCED SOURCE AND EXPANDED IN-LINE         *      
000470*                  COMMENTARY PER SHOP DOC-AUDIT (PMR 88140) -     *      
000480*                  NO PROCESSING LOGIC WAS CHANGED BY THIS PASS    *      
000490**************************************************************************
000500                                                                          
000510        INPUT FILE              -   DDS0001.FVDAYHDRED                    
000520        INPUT FILE              -   DDS0001.FVDIARYED                     
000530                                                                          
000540        OUTPUT FILE PRODUCED    -   DDS0001.FVDAYRSLT                     
000550        OUTPUT FILE PRODUCED    -   DDS0001.FVACTSUM                      
000560        OUTPUT FILE PRODUCED    -   DDS0001.FVRPT                         
000570                                                                          
000580        DUMP FILE               -   SYSOUT                                
000590                                                                          
000600**************************************************************************
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER. IBM-390.                                                
000640 OBJECT-COMPUTER. IBM-390.                                                
000650**** NEXT-PAGE DRIVES THE REPORT'S TOP-OF-FORM SKIP; SEE 760- ***         
000660 SPECIAL-NAMES.                                                           
000670     C01 IS NEXT-PAGE.                                                    
000680 INPUT-OUTPUT SECTION.                                                    
000690 FILE-CONTROL.                                                            
000700**** DUMP OUTPUT FOR THE 1000-ABEND-RTN - NOT A DATA FILE ***             
000710     SELECT SYSOUT                                                        
000720     ASSIGN TO UT-S-SYSOUT                                                
000730       ORGANIZATION IS SEQUENTIAL.                                        
000740                                                                          
000750**** EDITED DAY-HEADER FILE BUILT BY FVDAYEDT, ONE PER DIARY DAY ***      
000760     SELECT DAYHDRED                                                      
000770     ASSIGN TO UT-S-DAYHDRED                                              
000780       ACCESS MODE IS SEQUENTIAL                                          
000790       FILE STATUS IS HFCODE.                                             
000800                                                                          
000810**** EDITED DIARY-EVENT FILE, GROUPED AND IN TIME ORDER BY DAY ***        
000820     SELECT DIARYED                                                       
000830     ASSIGN TO UT-S-DIARYED                                               
000840       ACCESS MODE IS SEQUENTIAL                                          
000850       FILE STATUS IS DFCODE.                                             
000860                                                                          
000870**** PER-DAY METRICS/CLASSIFICATION RECORD - DOWNSTREAM FEED ***          
000880     SELECT DAYRSLT                                                       
000890     ASSIGN TO UT-S-DAYRSLT                                               
000900       ACCESS MODE IS SEQUENTIAL                                          
000910       FILE STATUS IS OFCODE.                                             
000920                                                                          
000930**** PER-ACTIVITY OUTPUT-VOLUME SUMMARY - ONE SET PER DAY ***             
000940     SELECT ACTSUM                                                        
000950     ASSIGN TO UT-S-ACTSUM                                                
000960       ACCESS MODE IS SEQUENTIAL                                          
000970       FILE STATUS IS AFCODE.                                             
000980                                                                          
000990**** PRINTED RESULTS REPORT, 132-COLUMN CARRIAGE CONTROL ***              
001000     SELECT RPT                                                           
001010     ASSIGN TO UT-S-RPT                                                   
001020       ACCESS MODE IS SEQUENTIAL                                          
001030       FILE STATUS IS PFCODE.                                             
001040                                                                          
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070**** DUMP RECORD - ONE LINE IMAGE WRITTEN BY THE ABEND ROUTINE ***        
001080 FD  SYSOUT                                                               
001090     RECORDING MODE IS F                                                  
001100     LABEL RECORDS ARE STANDARD                                           
001110     RECORD CONTAINS 130 CHARACTERS                                       
001120     BLOCK CONTAINS 0 RECORDS                                             
001130     DATA RECORD IS SYSOUT-REC.                                           
001140 01  SYSOUT-REC  PIC X(130).                                              
001150                                                                          
001160**** EDITED DAY-HEADER FILE FROM FVDAYEDT - ONE PER DIARY DAY ***         
001170 FD  DAYHDRED                                                             
001180     RECORDING MODE IS F                                                  
001190     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 34 CHARACTERS                                        
001210     BLOCK CONTAINS 0 RECORDS                                             
001220     DATA RECORD IS DIARY-DAY-HDR-REC-IN.                                 
001230 01  DIARY-DAY-HDR-REC-IN  PIC X(34).                                     
001240                                                                          
001250**** EDITED DIARY-EVENT FILE FROM FVDAYEDT - GROUPED BY DAY-ID ***        
001260 FD  DIARYED                                                              
001270     RECORDING MODE IS F                                                  
001280     LABEL RECORDS ARE STANDARD                                           
001290     RECORD CONTAINS 50 CHARACTERS                                        
001300     BLOCK CONTAINS 0 RECORDS                                             
001310     DATA RECORD IS DIARY-EVENT-REC-IN.                                   
001320 01  DIARY-EVENT-REC-IN  PIC X(50).                                       
001330                                                                          
001340**** ONE DAY-RESULTS RECORD IS WRITTEN PER DIARY DAY ***                  
001350 FD  DAYRSLT                                                              
001360     RECORDING MODE IS F                                                  
001370     LABEL RECORDS ARE STANDARD                                           
001380     RECORD CONTAINS 80 CHARACTERS                                        
001390     BLOCK CONTAINS 0 RECORDS                                             
001400     DATA RECORD IS DAY-RESULTS-REC-OUT.                                  
001410 01  DAY-RESULTS-REC-OUT  PIC X(80).                                      
001420                                                                          
001430**** ONE ACTIVITY-SUMMARY RECORD PER ACTIVITY PER DAY ***                 
001440 FD  ACTSUM                                                               
001450     RECORDING MODE IS F                                                  
001460     LABEL RECORDS ARE STANDARD                                           
001470     RECORD CONTAINS 37 CHARACTERS                                        
001480     BLOCK CONTAINS 0 RECORDS                                             
001490     DATA RECORD IS ACTIVITY-SUMMARY-REC-OUT.                             
001500 01  ACTIVITY-SUMMARY-REC-OUT  PIC X(37).                                 
001510                                                                          
001520**** 132-COLUMN RESULTS REPORT ***                                        
001530 FD  RPT                                                                  
001540     RECORDING MODE IS F                                                  
001550     LABEL RECORDS ARE STANDARD                                           
001560     RECORD CONTAINS 132 CHARACTERS                                       
001570     BLOCK CONTAINS 0 RECORDS                                             
001580     DATA RECORD IS RPT-REC.                                              
001590 01  RPT-REC  PIC X(132).                                                 
001600                                                                          
001610* QSAM FILE                                                               
001620 WORKING-STORAGE SECTION.                                                 
001630                                                                          
001640**** ONE 2-BYTE FILE-STATUS CODE PER FILE, TESTED VIA 88-LEVELS ***       
001650 01  FILE-STATUS-CODES.                                                   
001660*****   HFCODE - DAYHDRED STATUS; "10" AT END DRIVES THE GOVERNING        
001670*****   PERFORM UNTIL NO-MORE-HEADERS IN THE PROCEDURE DIVISION           
001680     05  HFCODE                  PIC X(2).                                
001690         88  HDR-CODE-READ       VALUE SPACES.                            
001700         88  NO-MORE-HEADERS     VALUE "10".                              
001710*****   DFCODE - DIARYED STATUS; "10" AT END TESTED BY 100-               
001720*****   MAINLINE TO STOP ACCUMULATING EVENTS FOR THE CURRENT DAY          
001730     05  DFCODE                  PIC X(2).                                
001740         88  DIARY-CODE-READ     VALUE SPACES.                            
001750         88  NO-MORE-EVENTS      VALUE "10".                              
001760*****   OFCODE/AFCODE/PFCODE - WRITE STATUS FOR THE THREE OUTPUT          
001770*****   FILES; NOT ACTIVELY TESTED TODAY BUT KEPT FOR CONSISTENCY         
001780*****   WITH THE SHOP'S STANDARD FILE-STATUS-CODES LAYOUT                 
001790     05  OFCODE                  PIC X(2).                                
001800         88  DAYRSLT-CODE-WRITE  VALUE SPACES.                            
001810     05  AFCODE                  PIC X(2).                                
001820         88  ACTSUM-CODE-WRITE   VALUE SPACES.                            
001830     05  PFCODE                  PIC X(2).                                
001840         88  RPT-CODE-WRITE      VALUE SPACES.                            
001850                                                                          
001860* QSAM FILE - DAY-HEADER LAYOUT                                           
001870**** BRINGS IN DH-DAY-ID, DH-USER-AGE, DH-BED-HH/MM - THE PER-DAY         
001880**** PATIENT AGE AND BEDTIME USED THROUGHOUT THIS PROGRAM ***             
001890 COPY DIARYDAY.                                                           
001900* QSAM FILE - DIARY-EVENT LAYOUT                                          
001910**** BRINGS IN DE-DAY-ID, DE-EVENT-HH/MM, DE-ACTIVITY, DE-INTAKE-ML       
001920**** AND DE-OUTPUT-ML - ONE VOID OR FLUID-INTAKE EVENT ***                
001930 COPY DIARYEVT.                                                           
001940* QSAM FILE - DAY-RESULTS LAYOUT                                          
001950**** BRINGS IN DAY-RESULTS-REC (DR- PREFIX) - THE OUTPUT RECORD           
001960**** BUILT BY 400-CALC-DAY-METRICS AND 500-CLASSIFY-DAY ***               
001970 COPY DAYRSLT.                                                            
001980* QSAM FILE - ACTIVITY-SUMMARY LAYOUT                                     
001990**** BRINGS IN ACTIVITY-SUMMARY-REC (AS- PREFIX) - ONE RECORD PER         
002000**** ACTIVITY SLOT, WRITTEN BY 750-WRITE-ACTSUM-RECS ***                  
002010 COPY ACTSUM.                                                             
002020                                                                          
002030**** WS-DATE IS THE RUN DATE PRINTED ON EVERY REPORT PAGE HEADING **      
002040 77  WS-DATE                     PIC 9(06).                               
002050**** WS-PAGES/WS-LINES DRIVE THE REPORT'S PAGE-BREAK LOGIC IN 760- *      
002060 77  WS-PAGES                    PIC 9(03) COMP VALUE 1.                  
002070 77  WS-LINES                    PIC 9(03) COMP VALUE 99.                 
002080                                                                          
002090**** RUNNING TOTALS FOR THE DIARY DAY CURRENTLY BEING ANALYZED; **        
002100**** RESET TO ZERO BY 150-INIT-DAY-ACCUMS AT THE TOP OF EACH DAY **       
002110 01  COUNTERS-AND-ACCUMULATORS.                                           
002120*****  JOB-LEVEL COUNTERS - NOT RESET BETWEEN DAYS                        
002130     05  HDR-DAYS-PROCESSED      PIC 9(02) COMP.                          
002140     05  EVT-RECORDS-READ        PIC 9(07) COMP.                          
002150*****  DAY-LEVEL ACCUMULATORS - RESET EACH DAY BY 150-INIT-DAY-ACCUMS     
002160     05  WS-TOTAL-INTAKE-ML      PIC 9(06) COMP.                          
002170     05  WS-TOTAL-OUTPUT-ML      PIC 9(06) COMP.                          
002180*****  SUM OF VOIDS CODED NIGHTTIME PLUS THE FIRST-MORNING VOID           
002190     05  WS-NOCTURNAL-OUTPUT-ML  PIC 9(06) COMP.                          
002200     05  WS-MAX-VOIDED-ML        PIC 9(04) COMP.                          
002210     05  WS-NIGHT-VOID-COUNT     PIC 9(02) COMP.                          
002220*****  COUNT OF EVENTS SAVED IN WS-DAY-EVENTS-TABLE FOR THE SCAN          
002230     05  WS-DAY-EVENT-COUNT      PIC 9(04) COMP.                          
002240*****  WORK FIELDS FOR THE 4-HOUR PRE-BEDTIME INTAKE SCAN - SEE 600-      
002250     05  WS-BED-MINUTES          PIC 9(04) COMP.                          
002260     05  WS-CUTOFF-MINUTES       PIC 9(04) COMP.                          
002270     05  WS-CUTOFF-SIGNED        PIC S9(05) COMP.                         
002280     05  WS-EVENT-MINUTES        PIC 9(04) COMP.                          
002290*****  RETURN CODE SET BY ANY SUBPROGRAM CALLED FROM THIS PROGRAM         
002300     05  CALC-CALL-RET-CODE      PIC 9(04) COMP.                          
002310                                                                          
002320**** ONE-CHARACTER SWITCHES, EACH WITH A MATCHING 88 FOR READABILITY      
002330 01  FLAGS-AND-SWITCHES.                                                  
002340*****  SET BY 650- WHEN THE 4-HOUR WINDOW WRAPS PAST MIDNIGHT             
002350     05  WS-WRAP-SW              PIC X(01) VALUE "N".                     
002360         88  WS-WRAP-YES         VALUE "Y".                               
002370*****  SET BY 610- THE FIRST TIME A SAVED EVENT FALLS IN THE WINDOW       
002380     05  WS-4HR-MATCH-SW         PIC X(01) VALUE "N".                     
002390         88  WS-4HR-MATCH-YES    VALUE "Y".                               
002400                                                                          
002410***** TABLE OF THE FOUR CANONICAL ACTIVITIES PLUS UNKNOWN, LOADED         
002420***** INTO ACTIVITY-CATEGORY-TABLE AT HOUSEKEEPING TIME                   
002430 01  WS-ACTIVITY-NAMES-INIT-DATA.                                         
002440     05  FILLER  PIC X(20) VALUE "First Morning Void  ".                  
002450     05  FILLER  PIC X(20) VALUE "Daytime Void        ".                  
002460     05  FILLER  PIC X(20) VALUE "Bedtime Void        ".                  
002470     05  FILLER  PIC X(20) VALUE "Nighttime Void      ".                  
002480     05  FILLER  PIC X(20) VALUE "Unknown Activity    ".                  
002490 01  WS-ACTIVITY-NAMES-INIT REDEFINES WS-ACTIVITY-NAMES-INIT-DATA.        
002500     05  WS-ACTIVITY-NAME-INIT PIC X(20) OCCURS 5 TIMES.                  
002510                                                                          
002520***** ACTIVITY SUMMARY SECTION ADDED TO REPORT PER PILOT REQ      021898JS
002530***** EACH DAY'S OUTPUT VOLUME IS BROKEN OUT BY VOIDED-ACTIVITY           
002540***** CODE SO THE CLINICIAN CAN SEE WHERE THE VOLUME CAME FROM            
002550 01  ACTIVITY-CATEGORY-TABLE.                                             
002560     05  ACTIVITY-CATEGORY-ENTRY OCCURS 5 TIMES                           
002570                                  INDEXED BY ACT-IDX.                     
002580         10  ACT-NAME            PIC X(20).                               
002590         10  ACT-SUM-ML          PIC 9(06) COMP.                          
002600                                                                          
002610***** THE DAY'S EVENTS ARE SAVED HERE SO THE 4-HOUR PRE-BEDTIME           
002620***** SCAN CAN RE-WALK THEM WITHOUT RE-READING THE DIARYED FILE           
002630 01  WS-DAY-EVENTS-TABLE.                                                 
002640***** TABLE WIDENED FROM 20 TO 50 - SOME PATIENTS LOG EVERY SIP   040206LW
002650     05  WS-DAY-EVENT-ENTRY OCCURS 50 TIMES INDEXED BY EVT-IDX.           
002660         10  WS-SAVED-EVENT-HH   PIC 9(02).                               
002670         10  WS-SAVED-EVENT-MM   PIC 9(02).                               
002680         10  WS-SAVED-INTAKE-ML  PIC 9(04).                               
002690                                                                          
002700***** LINKAGE-COMPATIBLE COPY OF FVMETRIC'S PARAMETER AREA - MUST         
002710***** STAY BYTE-FOR-BYTE IDENTICAL TO FVMETRIC'S OWN LINKAGE 01           
002720 01  FV-METRIC-REC.                                                       
002730*****   INPUT SIDE - LOADED BY 400-CALC-DAY-METRICS BEFORE THE CALL       
002740     05  FM-USER-AGE             PIC 9(03).                               
002750     05  FM-TOTAL-INTAKE-ML      PIC 9(06).                               
002760     05  FM-TOTAL-OUTPUT-ML      PIC 9(06).                               
002770     05  FM-NOCTURNAL-OUTPUT-ML  PIC 9(06).                               
002780     05  FM-MAX-VOIDED-ML        PIC 9(04).                               
002790     05  FM-NIGHT-VOID-COUNT     PIC 9(02).                               
002800*****   OUTPUT SIDE - SET BY FVMETRIC, READ BACK BY 400- AFTER            
002810*****   THE RETURN-CODE CHECK PASSES                                      
002820     05  FM-NPI-PCT              PIC 9(03)V9(02) COMP-3.                  
002830***** REPACKED COMP-3 TO MATCH FVMETRIC LINKAGE - PMR 88104       031909LW
002840     05  FM-NPI-PCT-R REDEFINES FM-NPI-PCT PIC 9(05) COMP-3.              
002850     05  FM-NI                   PIC 9(03)V9(02) COMP-3.                  
002860     05  FM-NI-R REDEFINES FM-NI PIC 9(05) COMP-3.                        
002870     05  FM-PNV                  PIC 9(03)V9(02) COMP-3.                  
002880     05  FM-PNV-R REDEFINES FM-PNV PIC 9(05) COMP-3.                      
002890     05  FM-NBCI                 PIC S9(03)V9(02) COMP-3.                 
002900     05  FM-FLAG-24HR-POLYURIA   PIC X(01).                               
002910         88  FM-24HR-POLYURIA-YES  VALUE "Y".                             
002920     05  FM-FLAG-NOCT-POLYURIA   PIC X(01).                               
002930         88  FM-NOCT-POLYURIA-YES  VALUE "Y".                             
002940     05  FM-FLAG-DIM-BLADDER     PIC X(01).                               
002950         88  FM-DIM-BLADDER-YES  VALUE "Y".                               
002960     05  FILLER                  PIC X(05) VALUE SPACES.                  
002970                                                                          
002980 01  FM-RETURN-CD                PIC 9(04) COMP.                          
002990                                                                          
003000***** REPORT WORK AREAS                                                   
003010 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
003020                                                                          
003030***** PAGE HEADING - PRINTED WHENEVER WS-LINES EXCEEDS 50 (760-)          
003040 01  WS-RPT-HDR-LINE.                                                     
003050     05  FILLER                  PIC X(01) VALUE SPACE.                   
003060*****    FIXED REPORT TITLE - DOES NOT VARY BY RUN OR BY DAY              
003070     05  FILLER                  PIC X(40) VALUE                          
003080         "FVC - FREQUENCY VOLUME CHART ANALYSIS".                         
003090     05  FILLER                  PIC X(11) VALUE "RUN DATE: ".            
003100*****    EDITED FROM WS-DATE, WHICH IS ACCEPTED FROM DATE ONCE            
003110*****    AT JOB START IN 000-HOUSEKEEPING                                 
003120     05  RPT-HDR-DATE-O          PIC 99/99/99.                            
003130     05  FILLER                  PIC X(08) VALUE SPACES.                  
003140     05  FILLER                  PIC X(06) VALUE "PAGE: ".                
003150*****    BUMPED BY 760- EVERY TIME THE LINE COUNT FORCES A BREAK          
003160     05  RPT-HDR-PAGE-O          PIC ZZ9.                                 
003170     05  FILLER                  PIC X(63) VALUE SPACES.                  
003180                                                                          
003190***** DIARY-DAY-NUMBER BANNER PRINTED ABOVE EACH DAY'S SECTION            
003200 01  WS-DAY-HDR-LINE.                                                     
003210     05  FILLER                  PIC X(01) VALUE SPACE.                   
003220     05  FILLER                  PIC X(16) VALUE "DIARY DAY NBR: "        
003230*****    MOVED FROM DH-DAY-ID JUST BEFORE THE WRITE IN 760-               
003240     05  RPT-DAY-ID-O            PIC 9.                                   
003250     05  FILLER                  PIC X(114) VALUE SPACES.                 
003260                                                                          
003270***** INTEGER-VALUED DETAIL LINE - INTAKE/OUTPUT ML AND COUNTS            
003280***** REUSED FOR ALL FIVE INTEGER DETAIL ROWS WRITTEN BY 810-             
003290 01  WS-DETAIL-LINE-INT.                                                  
003300     05  FILLER                  PIC X(03) VALUE SPACES.                  
003310*****    30-CHARACTER LABEL, RE-MOVED BEFORE EACH WRITE IN 810-           
003320     05  RPT-DTLI-LABEL-O        PIC X(30) VALUE SPACES.                  
003330     05  FILLER                  PIC X(02) VALUE SPACES.                  
003340*****    COMMA-EDITED, UP TO SIX DIGITS - MATCHES THE 9(06) COMP          
003350*****    SOURCE FIELDS ON THE DAY-RESULTS RECORD                          
003360     05  RPT-DTLI-VALUE-O        PIC ZZZ,ZZ9.                             
003370     05  FILLER                  PIC X(90) VALUE SPACES.                  
003380                                                                          
003390***** SIGNED DECIMAL DETAIL LINE - THE FOUR COMPUTED METRICS              
003400***** REUSED FOR NPI, NI, PNV AND NBCI IN 810-                            
003410 01  WS-DETAIL-LINE-DEC.                                                  
003420     05  FILLER                  PIC X(03) VALUE SPACES.                  
003430     05  RPT-DTLD-LABEL-O        PIC X(30) VALUE SPACES.                  
003440     05  FILLER                  PIC X(02) VALUE SPACES.                  
003450*****    FLOATING MINUS SIGN - ONLY NBCI CAN PRINT NEGATIVE               
003460     05  RPT-DTLD-VALUE-O        PIC -ZZ9.99.                             
003470     05  FILLER                  PIC X(90) VALUE SPACES.                  
003480                                                                          
003490***** FREE-TEXT CLASSIFICATION/WARNING LINE - SEE 820-                    
003500 01  WS-CLASS-LINE.                                                       
003510     05  FILLER                  PIC X(03) VALUE SPACES.                  
003520*****    HOLDS WHICHEVER OF THE WARNING/STATUS TEXTS 820- BUILDS -        
003530*****    SAME FIELD IS REUSED LINE BY LINE, NOT ONE FIELD PER TEXT        
003540     05  RPT-CLASS-TEXT-O        PIC X(60) VALUE SPACES.                  
003550     05  FILLER                  PIC X(69) VALUE SPACES.                  
003560                                                                          
003570***** ACTIVITY-SUMMARY SECTION HEADING - PRINTED ONCE PER DAY             
003580 01  WS-ACTSUM-HDR-LINE.                                                  
003590     05  FILLER                  PIC X(03) VALUE SPACES.                  
003600     05  FILLER                  PIC X(28) VALUE                          
003610         "ACTIVITY SUMMARY (ML OUTPUT)".                                  
003620     05  FILLER                  PIC X(101) VALUE SPACES.                 
003630                                                                          
003640***** ONE ACTIVITY-SUMMARY DETAIL ROW - REUSED FOR EACH OF THE            
003650***** FIVE ACTIVITY-CATEGORY-TABLE SLOTS IN 830-                          
003660 01  WS-ACTSUM-DETAIL-LINE.                                               
003670     05  FILLER                  PIC X(03) VALUE SPACES.                  
003680     05  RPT-ACT-NAME-O          PIC X(20) VALUE SPACES.                  
003690     05  FILLER                  PIC X(05) VALUE SPACES.                  
003700     05  RPT-ACT-SUM-O           PIC Z(5)9.                               
003710     05  FILLER                  PIC X(98) VALUE SPACES.                  
003720                                                                          
003730***** SHOP-STANDARD ABEND WORK AREA - WRITTEN TO SYSOUT BEFORE            
003740***** ANY GO TO 1000-ABEND-RTN TAKES THE JOB DOWN                         
003750 COPY FVABEND.                                                            
003760* QSAM FILE                                                               
003770                                                                          
003780**************************************************************************
003790* MAINLINE STRUCTURE - ONE PASS OF 100-MAINLINE PER DIARY DAY ON   *      
003800* THE DAYHDRED FILE; DIARYED IS CONSUMED IN STEP WITH IT SINCE     *      
003810* BOTH FILES WERE BUILT BY FVDAYEDT IN THE SAME DAY-ID SEQUENCE    *      
003820**************************************************************************
003830 PROCEDURE DIVISION.                                                      
003840     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
003850     PERFORM 100-MAINLINE THRU 100-EXIT                                   
003860             UNTIL NO-MORE-HEADERS.                                       
003870     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
003880     MOVE +0 TO RETURN-CODE.                                              
003890     GOBACK.                                                              
003900                                                                          
003910***** 000-HOUSEKEEPING - ONE-TIME JOB SETUP.  OPENS THE FILES,            
003920***** BUILDS THE ACTIVITY-NAME TABLE, AND PRIMES THE READ-AHEAD           
003930***** OF BOTH THE FIRST DAY-HEADER AND ITS FIRST DIARY EVENT SO           
003940***** THE MAINLINE PERFORM ALWAYS HAS A HEADER IN HAND BEFORE IT          
003950***** TESTS NO-MORE-HEADERS.                                              
003960 000-HOUSEKEEPING.                                                        
003970     DISPLAY "******** BEGIN JOB FVCANLZ ********".                       
003980     ACCEPT  WS-DATE FROM DATE.                                           
003990     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
004000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
004010***** LOAD THE FIVE ACTIVITY-NAME SLOTS ONE TIME - THE PER-DAY            
004020***** OUTPUT TOTALS IN ACT-SUM-ML ARE RE-ZEROED EVERY DAY BY              
004030***** 150-INIT-DAY-ACCUMS, BUT THE NAMES NEVER CHANGE                     
004040     PERFORM 050-LOAD-ACTIVITY-TABLE THRU 050-EXIT                        
004050             VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > 5.               
004060     PERFORM 910-READ-DAYHDR THRU 910-EXIT.                               
004070***** AN EMPTY DAY-HEADER FILE MEANS FVDAYEDT PRODUCED NO EDITED          
004080***** DAYS TO ANALYZE - THAT IS A SETUP ERROR, NOT A NORMAL RUN,          
004090***** SO THE JOB GOES DOWN RATHER THAN PRODUCE AN EMPTY REPORT            
004100     IF NO-MORE-HEADERS                                                   
004110         MOVE "EMPTY DAY HEADER FILE" TO ABEND-REASON                     
004120         GO TO 1000-ABEND-RTN.                                            
004130     PERFORM 920-READ-DIARYEVT THRU 920-EXIT.                             
004140 000-EXIT.                                                                
004150     EXIT.                                                                
004160                                                                          
004170***** 050-LOAD-ACTIVITY-TABLE - MOVES ONE OF THE FIVE CANONICAL           
004180***** ACTIVITY NAMES (FIRST MORNING VOID, DAYTIME VOID, BEDTIME           
004190***** VOID, NIGHTTIME VOID, UNKNOWN ACTIVITY) INTO THE WORKING            
004200***** TABLE ENTRY AND CLEARS ITS OUTPUT ACCUMULATOR.  DRIVEN BY           
004210***** THE PERFORM VARYING IN 000-HOUSEKEEPING, ONCE PER SLOT.             
004220 050-LOAD-ACTIVITY-TABLE.                                                 
004230     MOVE WS-ACTIVITY-NAME-INIT(ACT-IDX) TO ACT-NAME(ACT-IDX).            
004240     MOVE ZERO TO ACT-SUM-ML(ACT-IDX).                                    
004250 050-EXIT.                                                                
004260     EXIT.                                                                
004270                                                                          
004280***** 100-MAINLINE - PROCESSES ONE COMPLETE DIARY DAY: ACCUMULATE         
004290***** ITS EVENTS, COMPUTE THE METRICS, CLASSIFY THE DAY, WRITE THE        
004300***** DAY-RESULTS/ACTIVITY-SUMMARY RECORDS AND THE REPORT SECTION,        
004310***** THEN ADVANCE TO THE NEXT DAY-HEADER.                                
004320 100-MAINLINE.                                                            
004330     PERFORM 150-INIT-DAY-ACCUMS THRU 150-EXIT.                           
004340***** CONSUME EVERY DIARY-EVENT RECORD THAT BELONGS TO THIS DAY-ID        
004350***** (THE EVENT FILE IS GROUPED BY DAY) - STOPS AT EOF OR AT THE         
004360***** FIRST EVENT RECORD FOR THE NEXT DAY                                 
004370     PERFORM 200-ACCUM-ONE-EVENT THRU 200-EXIT                            
004380             UNTIL NO-MORE-EVENTS                                         
004390                OR DE-DAY-ID NOT = DH-DAY-ID.                             
004400     PERFORM 400-CALC-DAY-METRICS THRU 400-EXIT.                          
004410     PERFORM 500-CLASSIFY-DAY THRU 500-EXIT.                              
004420     PERFORM 700-WRITE-DAYRSLT-REC THRU 700-EXIT.                         
004430***** ONE ACTIVITY-SUMMARY RECORD IS WRITTEN FOR EACH OF THE FIVE         
004440***** TABLE SLOTS, REGARDLESS OF WHETHER THE PATIENT LOGGED ANY           
004450***** EVENTS FOR THAT ACTIVITY - ZERO-VOLUME ROWS ARE EXPECTED            
004460     PERFORM 750-WRITE-ACTSUM-RECS THRU 750-EXIT                          
004470             VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > 5.               
004480     PERFORM 760-WRITE-RPT-HEADING THRU 760-EXIT.                         
004490     PERFORM 810-WRITE-RPT-DETAIL THRU 810-EXIT.                          
004500     PERFORM 820-WRITE-RPT-CLASSIFICATION THRU 820-EXIT.                  
004510     PERFORM 830-WRITE-RPT-ACTIVITY-SECTION THRU 830-EXIT                 
004520             VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > 5.               
004530     ADD +1 TO HDR-DAYS-PROCESSED.                                        
004540***** READ AHEAD FOR THE NEXT DAY-HEADER - WHEN THIS HITS EOF THE         
004550***** GOVERNING PERFORM UNTIL IN THE PROCEDURE DIVISION STOPS             
004560     PERFORM 910-READ-DAYHDR THRU 910-EXIT.                               
004570 100-EXIT.                                                                
004580     EXIT.                                                                
004590                                                                          
004600***** 150-INIT-DAY-ACCUMS - ZEROES ALL OF THE CURRENT-DAY RUNNING         
004610***** TOTALS PLUS THE FIVE ACTIVITY-SUMMARY BUCKETS.  NOTE THAT           
004620***** WS-DAY-EVENT-COUNT IS ALSO CLEARED HERE, WHICH EMPTIES THE          
004630***** SAVED-EVENT SCAN TABLE LOGICALLY (THE OLD ROWS ARE SIMPLY           
004640***** OVERWRITTEN AS THE NEW DAY'S EVENTS ARE ACCUMULATED).               
004650 150-INIT-DAY-ACCUMS.                                                     
004660     MOVE ZERO TO WS-TOTAL-INTAKE-ML.                                     
004670     MOVE ZERO TO WS-TOTAL-OUTPUT-ML.                                     
004680     MOVE ZERO TO WS-NOCTURNAL-OUTPUT-ML.                                 
004690     MOVE ZERO TO WS-MAX-VOIDED-ML.                                       
004700     MOVE ZERO TO WS-NIGHT-VOID-COUNT.                                    
004710     MOVE ZERO TO WS-DAY-EVENT-COUNT.                                     
004720     PERFORM 160-ZERO-ACTIVITY-SUM THRU 160-EXIT                          
004730             VARYING ACT-IDX FROM 1 BY 1 UNTIL ACT-IDX > 5.               
004740 150-EXIT.                                                                
004750     EXIT.                                                                
004760                                                                          
004770***** 160-ZERO-ACTIVITY-SUM - CLEARS ONE ACTIVITY'S OUTPUT-VOLUME         
004780***** ACCUMULATOR.  THE NAME SLOT ITSELF IS LEFT ALONE - IT WAS           
004790***** SET ONCE AT JOB START BY 050-LOAD-ACTIVITY-TABLE.                   
004800 160-ZERO-ACTIVITY-SUM.                                                   
004810     MOVE ZERO TO ACT-SUM-ML(ACT-IDX).                                    
004820 160-EXIT.                                                                
004830     EXIT.                                                                
004840                                                                          
004850***** 200-ACCUM-ONE-EVENT - ACCUMULATES ONE DIARY EVENT INTO THE          
004860***** DAY'S RUNNING TOTALS, THEN READS THE NEXT EVENT RECORD SO           
004870***** THE GOVERNING PERFORM UNTIL IN 100-MAINLINE CAN RE-TEST             
004880***** FOR END-OF-DAY OR END-OF-FILE.                                      
004890 200-ACCUM-ONE-EVENT.                                                     
004900     PERFORM 210-ACCUM-EVENT THRU 210-EXIT.                               
004910     PERFORM 920-READ-DIARYEVT THRU 920-EXIT.                             
004920 200-EXIT.                                                                
004930     EXIT.                                                                
004940                                                                          
004950***** 210-ACCUM-EVENT - THE CORE OF THE DAILY ACCUMULATION LOGIC.         
004960***** EVERY EVENT ADDS ITS INTAKE AND OUTPUT VOLUME TO THE DAY'S          
004970***** TOTALS.  NOCTURNAL OUTPUT, HOWEVER, IS NOT SIMPLY "OUTPUT           
004980***** AFTER BEDTIME" - PER THE CLINICAL DEFINITION IT IS ANY VOID         
004990***** CODED NIGHTTIME, PLUS THE SINGLE FIRST-MORNING VOID (WHICH          
005000***** REPRESENTS URINE PRODUCED OVERNIGHT EVEN THOUGH IT IS VOIDED        
005010***** AFTER THE PATIENT WAKES).  A DAYTIME OR BEDTIME VOID NEVER          
005020***** CONTRIBUTES TO THE NOCTURNAL TOTAL.                                 
005030 210-ACCUM-EVENT.                                                         
005040     ADD DE-INTAKE-ML TO WS-TOTAL-INTAKE-ML.                              
005050     ADD DE-OUTPUT-ML TO WS-TOTAL-OUTPUT-ML.                              
005060***** NIGHTTIME VOIDS COUNT TOWARD BOTH THE NOCTURNAL-OUTPUT TOTAL        
005070***** AND THE NIGHT-VOID-COUNT USED LATER TO DERIVE NBCI                  
005080     IF DE-ACT-NIGHTTIME                                                  
005090         ADD DE-OUTPUT-ML TO WS-NOCTURNAL-OUTPUT-ML                       
005100         ADD +1 TO WS-NIGHT-VOID-COUNT                                    
005110     ELSE                                                                 
005120*****     THE FIRST-MORNING VOID ADDS TO THE NOCTURNAL TOTAL BUT          
005130*****     DOES NOT INCREMENT THE NIGHT-VOID-COUNT - IT IS ALREADY         
005140*****     COUNTED AS THE MORNING'S WAKING VOID, NOT A NIGHT VOID          
005150         IF DE-ACT-FIRST-MORN                                             
005160             ADD DE-OUTPUT-ML TO WS-NOCTURNAL-OUTPUT-ML.                  
005170                                                                          
005180***** TRACK THE SINGLE LARGEST VOID OF THE DAY - THIS BECOMES THE         
005190***** FUNCTIONAL BLADDER CAPACITY USED IN THE NI/PNV COMPUTATION          
005200     IF DE-OUTPUT-ML > WS-MAX-VOIDED-ML                                   
005210         MOVE DE-OUTPUT-ML TO WS-MAX-VOIDED-ML.                           
005220                                                                          
005230     PERFORM 260-FIND-ACTIVITY-SLOT THRU 260-EXIT.                        
005240     ADD DE-OUTPUT-ML TO ACT-SUM-ML(ACT-IDX).                             
005250***** SAVE THE EVENT'S CLOCK TIME AND INTAKE VOLUME FOR THE LATER         
005260***** 4-HOUR PRE-BEDTIME INTAKE SCAN (ONLY RUN IF NOCTURNAL               
005270***** POLYURIA IS FLAGGED FOR THE DAY - SEE 500-CLASSIFY-DAY)             
005280     PERFORM 270-SAVE-EVENT-FOR-SCAN THRU 270-EXIT.                       
005290 210-EXIT.                                                                
005300     EXIT.                                                                
005310                                                                          
005320***** 260-FIND-ACTIVITY-SLOT - LOCATES THE TABLE SLOT WHOSE NAME          
005330***** MATCHES THE EVENT'S ACTIVITY CODE.  IF NO SLOT MATCHES (A           
005340***** CODE THE EDIT PROGRAM DID NOT RECOGNIZE) THE SCAN STOPS AT          
005350***** SLOT 5, "UNKNOWN ACTIVITY", WHICH IS WHERE ACTNORM ROUTES           
005360***** ANYTHING IT CANNOT NORMALIZE.                                       
005370 260-FIND-ACTIVITY-SLOT.                                                  
005380     SET ACT-IDX TO 1.                                                    
005390     PERFORM 265-TEST-ACTIVITY-ENTRY THRU 265-EXIT                        
005400             VARYING ACT-IDX FROM 1 BY 1                                  
005410             UNTIL ACT-IDX > 5                                            
005420                OR ACT-NAME(ACT-IDX) = DE-ACTIVITY.                       
005430 260-EXIT.                                                                
005440     EXIT.                                                                
005450                                                                          
005460 265-TEST-ACTIVITY-ENTRY.                                                 
005470***** NO WORK NEEDED HERE - THE PERFORM VARYING CONDITION DOES            
005480***** THE COMPARE; THIS PARAGRAPH EXISTS SO THE SCAN FOLLOWS THE          
005490***** SHOP'S STANDARD "PERFORM ... THRU ... VARYING" TABLE WALK           
005500     CONTINUE.                                                            
005510 265-EXIT.                                                                
005520     EXIT.                                                                
005530                                                                          
005540***** 270-SAVE-EVENT-FOR-SCAN - APPENDS THE EVENT'S CLOCK TIME AND        
005550***** INTAKE VOLUME TO WS-DAY-EVENTS-TABLE.  THE TABLE IS CAPPED          
005560***** AT 50 ENTRIES (SEE THE 040206LW CHANGE ABOVE); ANY EVENT            
005570***** BEYOND THE 50TH FOR A SINGLE DAY IS SILENTLY DROPPED FROM           
005580***** THE SCAN SINCE THAT VOLUME OF SELF-LOGGING HAS NOT BEEN             
005590***** SEEN IN PRACTICE.                                                   
005600 270-SAVE-EVENT-FOR-SCAN.                                                 
005610     IF WS-DAY-EVENT-COUNT < 50                                           
005620         ADD +1 TO WS-DAY-EVENT-COUNT                                     
005630         MOVE DE-EVENT-HH TO WS-SAVED-EVENT-HH(WS-DAY-EVENT-COUNT)        
005640         MOVE DE-EVENT-MM TO WS-SAVED-EVENT-MM(WS-DAY-EVENT-COUNT)        
005650         MOVE DE-INTAKE-ML                                                
005660                      TO WS-SAVED-INTAKE-ML(WS-DAY-EVENT-COUNT).          
005670 270-EXIT.                                                                
005680     EXIT.                                                                
005690                                                                          
005700***** 400-CALC-DAY-METRICS - LOADS THE DAY'S RAW TOTALS INTO THE          
005710***** FVMETRIC LINKAGE AREA, CALLS FVMETRIC TO COMPUTE THE FOUR           
005720***** STANDARD NOCTURIA METRICS (NPI, NI, PNV, NBCI) AND THE THREE        
005730***** BOOLEAN FLAGS, THEN MOVES EVERYTHING INTO THE DAY-RESULTS           
005740***** RECORD FOR LATER WRITING BY 700-WRITE-DAYRSLT-REC.                  
005750 400-CALC-DAY-METRICS.                                                    
005760     MOVE DH-USER-AGE            TO FM-USER-AGE.                          
005770     MOVE WS-TOTAL-INTAKE-ML     TO FM-TOTAL-INTAKE-ML.                   
005780     MOVE WS-TOTAL-OUTPUT-ML     TO FM-TOTAL-OUTPUT-ML.                   
005790     MOVE WS-NOCTURNAL-OUTPUT-ML TO FM-NOCTURNAL-OUTPUT-ML.               
005800     MOVE WS-MAX-VOIDED-ML       TO FM-MAX-VOIDED-ML.                     
005810     MOVE WS-NIGHT-VOID-COUNT    TO FM-NIGHT-VOID-COUNT.                  
005820***** FM-USER-AGE DRIVES THE AGE-DEPENDENT NPI THRESHOLD INSIDE           
005830***** FVMETRIC (OVER-20 FOR AGES 40-65, OVER-33 OUTSIDE THAT BAND)        
005840     MOVE ZERO TO CALC-CALL-RET-CODE.                                     
005850     CALL "FVMETRIC" USING FV-METRIC-REC, CALC-CALL-RET-CODE.             
005860***** CHECK THE RETURN CODE ON EVERY SUBPROGRAM CALL - SHOP       031909LW
005870***** STANDARD PER THE PATSRCH/CLCLBCST CALLING CONVENTION        031909LW
005880     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO                              
005890         MOVE "** NON-ZERO RETURN-CODE FROM FVMETRIC"                     
005900                                  TO ABEND-REASON                         
005910         GO TO 1000-ABEND-RTN.                                            
005920                                                                          
005930***** CARRY THE RAW TOTALS FORWARD INTO THE OUTPUT RECORD - THESE         
005940***** ARE THE SAME FIGURES THAT WERE FED TO FVMETRIC ABOVE, NOT           
005950***** RECOMPUTED                                                          
005960     MOVE DH-DAY-ID              TO DR-DAY-ID.                            
005970     MOVE WS-TOTAL-INTAKE-ML     TO DR-TOTAL-INTAKE-ML.                   
005980     MOVE WS-TOTAL-OUTPUT-ML     TO DR-TOTAL-OUTPUT-ML.                   
005990     MOVE WS-NOCTURNAL-OUTPUT-ML TO DR-NOCTURNAL-OUTPUT-ML.               
006000     MOVE WS-MAX-VOIDED-ML       TO DR-MAX-VOIDED-ML.                     
006010     MOVE WS-NIGHT-VOID-COUNT    TO DR-NIGHT-VOID-COUNT.                  
006020***** THE FOUR METRICS COME BACK FROM FVMETRIC ALREADY ROUNDED AND        
006030***** PACKED - NO FURTHER ARITHMETIC IS DONE ON THEM HERE                 
006040     MOVE FM-NPI-PCT             TO DR-NPI-PCT.                           
006050     MOVE FM-NI                  TO DR-NI.                                
006060     MOVE FM-PNV                 TO DR-PNV.                               
006070     MOVE FM-NBCI                TO DR-NBCI.                              
006080***** CONVERT FVMETRIC'S 88-LEVEL CONDITIONS TO THE Y/N FLAGS             
006090***** STORED ON THE OUTPUT RECORD - DAYRSLT HAS NO LINKAGE TO             
006100***** FVMETRIC'S OWN FIELDS SO THIS TRANSLATION IS REQUIRED               
006110     IF FM-24HR-POLYURIA-YES                                              
006120         MOVE "Y" TO DR-FLAG-24HR-POLYURIA                                
006130     ELSE                                                                 
006140         MOVE "N" TO DR-FLAG-24HR-POLYURIA.                               
006150     IF FM-NOCT-POLYURIA-YES                                              
006160         MOVE "Y" TO DR-FLAG-NOCT-POLYURIA                                
006170     ELSE                                                                 
006180         MOVE "N" TO DR-FLAG-NOCT-POLYURIA.                               
006190     IF FM-DIM-BLADDER-YES                                                
006200         MOVE "Y" TO DR-FLAG-DIM-BLADDER                                  
006210     ELSE                                                                 
006220         MOVE "N" TO DR-FLAG-DIM-BLADDER.                                 
006230 400-EXIT.                                                                
006240     EXIT.                                                                
006250                                                                          
006260***** 500-CLASSIFY-DAY - THE DAY-LEVEL CLASSIFICATION STEP.  THE          
006270***** 4-HOUR PRE-BEDTIME INTAKE SCAN ONLY MATTERS CLINICALLY WHEN         
006280***** THE DAY IS ALREADY FLAGGED FOR NOCTURNAL POLYURIA, SO IT IS         
006290***** SKIPPED ENTIRELY OTHERWISE - THAT SAVES A FULL TABLE WALK ON        
006300***** THE MAJORITY OF NORMAL DAYS.                                        
006310 500-CLASSIFY-DAY.                                                        
006320     MOVE "N" TO DR-FLAG-4HR-INTAKE.                                      
006330     IF DR-NOCT-POLYURIA-YES                                              
006340         PERFORM 600-SCAN-4HR-INTAKE THRU 600-EXIT.                       
006350     PERFORM 520-SET-NBCI-SEVERITY THRU 520-EXIT.                         
006360 500-EXIT.                                                                
006370     EXIT.                                                                
006380                                                                          
006390***** THREE-BAND SEVERITY SCALE ADDED PER CLINICAL REVIEW         053001JS
006400***** NBCI > 2.00  = SEVERE NOCTURIA (SEVERITY 3)                         
006410***** NBCI > 1.30  = DIMINISHED NOCTURNAL BLADDER CAPACITY (SEV 2)        
006420***** NBCI > 0.00  = DIMINISHED CAPACITY SUSPECTED (SEVERITY 1)           
006430***** NBCI <= 0.00 = NORMAL (SEVERITY 0) - NBCI CAN GO NEGATIVE           
006440***** WHEN THE PREDICTED VOID COUNT EXCEEDS THE ACTUAL COUNT              
006450 520-SET-NBCI-SEVERITY.                                                   
006460     IF DR-NBCI > 2                                                       
006470         MOVE "3" TO DR-NBCI-SEVERITY                                     
006480     ELSE                                                                 
006490         IF DR-NBCI > 1.3                                                 
006500             MOVE "2" TO DR-NBCI-SEVERITY                                 
006510         ELSE                                                             
006520             IF DR-NBCI > 0                                               
006530                 MOVE "1" TO DR-NBCI-SEVERITY                             
006540             ELSE                                                         
006550                 MOVE "0" TO DR-NBCI-SEVERITY.                            
006560 520-EXIT.                                                                
006570     EXIT.                                                                
006580                                                                          
006590***** PRE-BEDTIME INTAKE SCAN ADDED PER UROLOGY DEPT REQ 5118     091403RT
006600***** WALKS THE DAY'S SAVED EVENTS LOOKING FOR ANY FLUID INTAKE           
006610***** LOGGED IN THE 4 CLOCK-HOURS IMMEDIATELY BEFORE BEDTIME.  THE        
006620***** SCAN STOPS AS SOON AS ONE MATCH IS FOUND - IT ONLY NEEDS TO         
006630***** KNOW YES/NO, NOT HOW MUCH OR HOW MANY TIMES.                        
006640 600-SCAN-4HR-INTAKE.                                                     
006650     PERFORM 650-CALC-CUTOFF-MINUTES THRU 650-EXIT.                       
006660     MOVE "N" TO WS-4HR-MATCH-SW.                                         
006670     PERFORM 610-SCAN-ONE-SAVED-EVENT THRU 610-EXIT                       
006680             VARYING EVT-IDX FROM 1 BY 1                                  
006690             UNTIL EVT-IDX > WS-DAY-EVENT-COUNT                           
006700                OR WS-4HR-MATCH-YES.                                      
006710     MOVE WS-4HR-MATCH-SW TO DR-FLAG-4HR-INTAKE.                          
006720 600-EXIT.                                                                
006730     EXIT.                                                                
006740                                                                          
006750***** 610-SCAN-ONE-SAVED-EVENT - TESTS ONE SAVED EVENT AGAINST THE        
006760***** 4-HOUR WINDOW.  ONLY EVENTS WITH INTAKE VOLUME LOGGED ARE           
006770***** CONSIDERED (A ZERO-INTAKE VOID CANNOT BE A FLUID-INTAKE             
006780***** EVENT).  TWO SEPARATE COMPARISONS ARE NEEDED BECAUSE THE            
006790***** WINDOW CAN EITHER SIT ENTIRELY WITHIN ONE CLOCK DAY (CUTOFF         
006800***** BEFORE BEDTIME, NO WRAP) OR STRADDLE MIDNIGHT (CUTOFF AFTER         
006810***** BEDTIME ON THE CLOCK, E.G. A BEDTIME OF 0130 PUTS THE CUTOFF        
006820***** AT 2130 THE PRIOR CLOCK DAY) - SEE 650- FOR HOW THE WRAP            
006830***** SWITCH IS DECIDED.                                                  
006840 610-SCAN-ONE-SAVED-EVENT.                                                
006850     IF WS-SAVED-INTAKE-ML(EVT-IDX) > ZERO                                
006860         PERFORM 660-TIME-TO-MINUTES THRU 660-EXIT                        
006870*****     NO-WRAP CASE: THE EVENT MUST FALL BETWEEN THE CUTOFF AND        
006880*****     BEDTIME ON THE SAME CLOCK DAY - A SIMPLE RANGE TEST             
006890         IF NOT WS-WRAP-YES                                               
006900             IF WS-EVENT-MINUTES NOT < WS-CUTOFF-MINUTES                  
006910            AND WS-EVENT-MINUTES <     WS-BED-MINUTES                     
006920                 MOVE "Y" TO WS-4HR-MATCH-SW                              
006930*****     WRAP CASE: THE WINDOW RUNS FROM THE CUTOFF THROUGH              
006940*****     MIDNIGHT AND ON TO BEDTIME, SO A MATCH IS EITHER AT OR          
006950*****     AFTER THE CUTOFF (LATE EVENING) OR BEFORE BEDTIME (EARLY        
006960*****     MORNING) - AN OR, NOT AN AND, IS REQUIRED HERE                  
006970         ELSE                                                             
006980             IF WS-EVENT-MINUTES NOT < WS-CUTOFF-MINUTES                  
006990             OR WS-EVENT-MINUTES <     WS-BED-MINUTES                     
007000                 MOVE "Y" TO WS-4HR-MATCH-SW.                             
007010 610-EXIT.                                                                
007020     EXIT.                                                                
007030                                                                          
007040***** 650-CALC-CUTOFF-MINUTES - CONVERTS THE DAY'S BEDTIME TO             
007050***** MINUTES-SINCE-MIDNIGHT AND SUBTRACTS 240 (4 HOURS) TO GET           
007060***** THE START OF THE PRE-BEDTIME WINDOW, THEN DECIDES WHETHER           
007070***** THAT WINDOW WRAPS PAST MIDNIGHT.                                    
007080 650-CALC-CUTOFF-MINUTES.                                                 
007090     COMPUTE WS-BED-MINUTES = DH-BED-HH * 60 + DH-BED-MM.                 
007100***** WS-CUTOFF-MINUTES IS UNSIGNED - MUST SUBTRACT IN A SIGNED   031809LW
007110***** WORK FIELD OR A PRE-0400 BEDTIME STORES THE ABS VALUE       031809LW
007120     COMPUTE WS-CUTOFF-SIGNED = WS-BED-MINUTES - 240.                     
007130***** A NEGATIVE RESULT MEANS BEDTIME WAS BEFORE 0400 - THE WINDOW        
007140***** START ACTUALLY FALLS ON THE PREVIOUS CLOCK DAY, SO ADD A            
007150***** FULL 24 HOURS (1440 MINUTES) TO BRING IT BACK POSITIVE              
007160     IF WS-CUTOFF-SIGNED < ZERO                                           
007170         ADD 1440 TO WS-CUTOFF-SIGNED.                                    
007180     MOVE WS-CUTOFF-SIGNED TO WS-CUTOFF-MINUTES.                          
007190***** IF THE CUTOFF CLOCK-TIME IS NUMERICALLY AFTER BEDTIME, THE          
007200***** WINDOW MUST HAVE WRAPPED PAST MIDNIGHT TO GET THERE                 
007210     IF WS-CUTOFF-MINUTES < WS-BED-MINUTES                                
007220         MOVE "N" TO WS-WRAP-SW                                           
007230     ELSE                                                                 
007240         MOVE "Y" TO WS-WRAP-SW.                                          
007250 650-EXIT.                                                                
007260     EXIT.                                                                
007270                                                                          
007280***** 660-TIME-TO-MINUTES - CONVERTS ONE SAVED EVENT'S HH:MM CLOCK        
007290***** TIME TO MINUTES-SINCE-MIDNIGHT FOR COMPARISON AGAINST               
007300***** WS-CUTOFF-MINUTES AND WS-BED-MINUTES.                               
007310 660-TIME-TO-MINUTES.                                                     
007320     COMPUTE WS-EVENT-MINUTES =                                           
007330             WS-SAVED-EVENT-HH(EVT-IDX) * 60                              
007340           + WS-SAVED-EVENT-MM(EVT-IDX).                                  
007350 660-EXIT.                                                                
007360     EXIT.                                                                
007370                                                                          
007380***** 700-WRITE-DAYRSLT-REC - WRITES THE COMPLETED DAY-RESULTS            
007390***** RECORD BUILT BY 400- AND 500- ABOVE TO THE DAYRSLT FILE.            
007400 700-WRITE-DAYRSLT-REC.                                                   
007410     WRITE DAY-RESULTS-REC-OUT FROM DAY-RESULTS-REC.                      
007420 700-EXIT.                                                                
007430     EXIT.                                                                
007440                                                                          
007450***** 750-WRITE-ACTSUM-RECS - WRITES ONE ACTIVITY-SUMMARY RECORD          
007460***** FOR THE CURRENT ACT-IDX SLOT.  DRIVEN BY THE PERFORM VARYING        
007470***** IN 100-MAINLINE, ONCE FOR EACH OF THE FIVE ACTIVITY SLOTS.          
007480 750-WRITE-ACTSUM-RECS.                                                   
007490     MOVE DH-DAY-ID          TO AS-DAY-ID.                                
007500     MOVE ACT-NAME(ACT-IDX)  TO AS-ACTIVITY.                              
007510     MOVE ACT-SUM-ML(ACT-IDX) TO AS-SUM-OUTPUT-ML.                        
007520     WRITE ACTIVITY-SUMMARY-REC-OUT FROM ACTIVITY-SUMMARY-REC.            
007530 750-EXIT.                                                                
007540     EXIT.                                                                
007550                                                                          
007560***** 760-WRITE-RPT-HEADING - PRINTS THE PAGE HEADING AND THE DAY         
007570***** BANNER ABOVE EACH DAY'S REPORT SECTION.  A NEW PAGE IS              
007580***** FORCED WHENEVER THE RUNNING LINE COUNT WOULD EXCEED 50 -            
007590***** THIS KEEPS A DAY'S DETAIL/CLASSIFICATION/ACTIVITY LINES FROM        
007600***** SPLITTING AWKWARDLY ACROSS THE BOTTOM OF A PAGE.                    
007610 760-WRITE-RPT-HEADING.                                                   
007620     IF WS-LINES > 50                                                     
007630         WRITE RPT-REC FROM WS-BLANK-LINE                                 
007640             AFTER ADVANCING NEXT-PAGE                                    
007650         ADD +1 TO WS-PAGES                                               
007660         MOVE ZERO TO WS-LINES.                                           
007670     MOVE WS-DATE TO RPT-HDR-DATE-O.                                      
007680     MOVE WS-PAGES TO RPT-HDR-PAGE-O.                                     
007690     WRITE RPT-REC FROM WS-RPT-HDR-LINE                                   
007700         AFTER ADVANCING 2.                                               
007710     WRITE RPT-REC FROM WS-BLANK-LINE                                     
007720         AFTER ADVANCING 1.                                               
007730     MOVE DH-DAY-ID TO RPT-DAY-ID-O.                                      
007740     WRITE RPT-REC FROM WS-DAY-HDR-LINE                                   
007750         AFTER ADVANCING 1.                                               
007760***** HEADING BLOCK IS 4 LINES - KEEP WS-LINES IN STEP SO THE NEXT        
007770***** PAGE-BREAK TEST IN THE NEXT DAY'S CALL TO THIS PARAGRAPH IS         
007780***** ACCURATE                                                            
007790     ADD +4 TO WS-LINES.                                                  
007800 760-EXIT.                                                                
007810     EXIT.                                                                
007820                                                                          
007830***** 800-OPEN-FILES - OPENS THE TWO EDITED INPUT FILES AND THE           
007840***** THREE OUTPUT FILES (DAYRSLT, ACTSUM, RPT) PLUS THE SYSOUT           
007850***** DUMP FILE, ALL AT ONCE, ONE TIME PER JOB.                           
007860 800-OPEN-FILES.                                                          
007870     OPEN INPUT DAYHDRED, DIARYED.                                        
007880     OPEN OUTPUT DAYRSLT, ACTSUM, RPT, SYSOUT.                            
007890 800-EXIT.                                                                
007900     EXIT.                                                                
007910                                                                          
007920***** 810-WRITE-RPT-DETAIL - PRINTS THE NINE DETAIL LINES FOR THE         
007930***** CURRENT DAY: FIVE INTEGER VOLUME/COUNT LINES FOLLOWED BY THE        
007940***** FOUR COMPUTED NOCTURIA METRICS, EACH LABELED AND FORMATTED          
007950***** WITH THE EDITED PICTURE CLAUSE APPROPRIATE TO ITS TYPE.             
007960 810-WRITE-RPT-DETAIL.                                                    
007970***** LINE 1 OF 9 - RAW FLUID INTAKE AS LOGGED, BEFORE ANY                
007980***** NOCTURNAL/DAYTIME SPLIT IS APPLIED                                  
007990     MOVE "TOTAL FLUID INTAKE (ML):" TO RPT-DTLI-LABEL-O.                 
008000     MOVE DR-TOTAL-INTAKE-ML TO RPT-DTLI-VALUE-O.                         
008010     WRITE RPT-REC FROM WS-DETAIL-LINE-INT AFTER ADVANCING 1.             
008020                                                                          
008030***** LINE 2 OF 9 - TOTAL URINE OUTPUT ACROSS ALL FIVE ACTIVITY           
008040***** SLOTS FOR THE 24-HOUR DAY                                           
008050     MOVE "TOTAL URINE VOLUME (ML):" TO RPT-DTLI-LABEL-O.                 
008060     MOVE DR-TOTAL-OUTPUT-ML TO RPT-DTLI-VALUE-O.                         
008070     WRITE RPT-REC FROM WS-DETAIL-LINE-INT AFTER ADVANCING 1.             
008080                                                                          
008090***** LINE 3 OF 9 - THE NIGHTTIME-PLUS-FIRST-MORNING-VOID SUBTOTAL        
008100***** BUILT BY 210-ACCUM-EVENT; FEEDS THE NPI PERCENTAGE                  
008110     MOVE "NOCTURNAL URINE VOLUME (ML):" TO RPT-DTLI-LABEL-O.             
008120     MOVE DR-NOCTURNAL-OUTPUT-ML TO RPT-DTLI-VALUE-O.                     
008130     WRITE RPT-REC FROM WS-DETAIL-LINE-INT AFTER ADVANCING 1.             
008140                                                                          
008150***** LINE 4 OF 9 - LARGEST SINGLE VOID OF THE DAY, USED AS THE           
008160***** FUNCTIONAL BLADDER CAPACITY DIVISOR FOR NI                          
008170     MOVE "MAX VOIDED VOLUME (ML):" TO RPT-DTLI-LABEL-O.                  
008180     MOVE DR-MAX-VOIDED-ML TO RPT-DTLI-VALUE-O.                           
008190     WRITE RPT-REC FROM WS-DETAIL-LINE-INT AFTER ADVANCING 1.             
008200                                                                          
008210***** LINE 5 OF 9 - COUNT OF VOIDS CODED NIGHTTIME (NOT COUNTING          
008220***** THE FIRST-MORNING VOID) - THE ACTUAL-VOID SIDE OF NBCI              
008230     MOVE "NIGHTTIME VOIDS (COUNT):" TO RPT-DTLI-LABEL-O.                 
008240     MOVE DR-NIGHT-VOID-COUNT TO RPT-DTLI-VALUE-O.                        
008250     WRITE RPT-REC FROM WS-DETAIL-LINE-INT AFTER ADVANCING 1.             
008260                                                                          
008270***** REMAINING FOUR LINES USE THE SIGNED-DECIMAL DETAIL LAYOUT -         
008280***** NBCI IN PARTICULAR CAN PRINT WITH A LEADING MINUS SIGN              
008290***** LINE 6 OF 9 - NOCTURNAL POLYURIA INDEX, THE PERCENT OF THE          
008300***** 24-HOUR OUTPUT PRODUCED OVERNIGHT                                   
008310     MOVE "NPI (PERCENT):" TO RPT-DTLD-LABEL-O.                           
008320     MOVE DR-NPI-PCT TO RPT-DTLD-VALUE-O.                                 
008330     WRITE RPT-REC FROM WS-DETAIL-LINE-DEC AFTER ADVANCING 1.             
008340                                                                          
008350***** LINE 7 OF 9 - NOCTURIA INDEX, NOCTURNAL OUTPUT DIVIDED BY           
008360***** FUNCTIONAL BLADDER CAPACITY                                         
008370     MOVE "NI:" TO RPT-DTLD-LABEL-O.                                      
008380     MOVE DR-NI TO RPT-DTLD-VALUE-O.                                      
008390     WRITE RPT-REC FROM WS-DETAIL-LINE-DEC AFTER ADVANCING 1.             
008400                                                                          
008410***** LINE 8 OF 9 - PREDICTED NUMBER OF NIGHTLY VOIDS, NI MINUS 1,        
008420***** FLOORED AT ZERO                                                     
008430     MOVE "PNV:" TO RPT-DTLD-LABEL-O.                                     
008440     MOVE DR-PNV TO RPT-DTLD-VALUE-O.                                     
008450     WRITE RPT-REC FROM WS-DETAIL-LINE-DEC AFTER ADVANCING 1.             
008460                                                                          
008470***** LINE 9 OF 9 - NOCTURNAL BLADDER CAPACITY INDEX, ACTUAL NIGHT        
008480***** VOIDS MINUS PREDICTED - THE SEVERITY-BAND INPUT                     
008490     MOVE "NBCI:" TO RPT-DTLD-LABEL-O.                                    
008500     MOVE DR-NBCI TO RPT-DTLD-VALUE-O.                                    
008510     WRITE RPT-REC FROM WS-DETAIL-LINE-DEC AFTER ADVANCING 1.             
008520***** NINE DETAIL LINES WRITTEN ABOVE - KEEP THE PAGE LINE COUNT          
008530***** CURRENT FOR THE NEXT PAGE-BREAK TEST                                
008540     ADD +9 TO WS-LINES.                                                  
008550 810-EXIT.                                                                
008560     EXIT.                                                                
008570                                                                          
008580***** 820-WRITE-RPT-CLASSIFICATION - PRINTS THE FREE-TEXT WARNING         
008590***** LINES FOR THE DAY: 24-HOUR POLYURIA STATUS, NOCTURNAL               
008600***** POLYURIA STATUS, THE OPTIONAL PRE-BEDTIME-INTAKE NOTICE (ONLY       
008610***** PRINTED WHEN BOTH NOCTURNAL POLYURIA AND THE 4-HOUR MATCH ARE       
008620***** PRESENT), AND FINALLY THE NBCI SEVERITY TEXT SELECTED FROM          
008630***** THE 88-LEVEL BANDS SET BY 520-SET-NBCI-SEVERITY.                    
008640 820-WRITE-RPT-CLASSIFICATION.                                            
008650     IF DR-24HR-POLYURIA-YES                                              
008660         MOVE "24-HOUR POLYURIA - WARNING" TO RPT-CLASS-TEXT-O            
008670     ELSE                                                                 
008680         MOVE "24-HOUR POLYURIA - NORMAL" TO RPT-CLASS-TEXT-O.            
008690     WRITE RPT-REC FROM WS-CLASS-LINE AFTER ADVANCING 2.                  
008700                                                                          
008710     IF DR-NOCT-POLYURIA-YES                                              
008720         MOVE "NOCTURNAL POLYURIA - WARNING" TO RPT-CLASS-TEXT-O          
008730     ELSE                                                                 
008740         MOVE "NOCTURNAL POLYURIA - NORMAL" TO RPT-CLASS-TEXT-O.          
008750     WRITE RPT-REC FROM WS-CLASS-LINE AFTER ADVANCING 1.                  
008760                                                                          
008770***** THIS NOTICE LINE ONLY APPEARS WHEN BOTH CONDITIONS HOLD - IT        
008780***** IS THE CLINICAL FLAG THAT TIES THE 4-HOUR SCAN RESULT BACK          
008790***** TO A VISIBLE WARNING ON THE PRINTED REPORT                          
008800     IF DR-NOCT-POLYURIA-YES AND DR-4HR-INTAKE-YES                        
008810         MOVE "NOTICE - FLUID INTAKE WITHIN 4 HOURS OF BEDTIME"           
008820             TO RPT-CLASS-TEXT-O                                          
008830         WRITE RPT-REC FROM WS-CLASS-LINE AFTER ADVANCING 1               
008840         ADD +1 TO WS-LINES.                                              
008850                                                                          
008860***** EVALUATE WALKS THE SEVERITY 88-LEVELS HIGH TO LOW SO THE            
008870***** MOST SEVERE MATCHING CONDITION WINS - A DAY THAT QUALIFIES          
008880***** AS SEVERE IS NEVER ALSO REPORTED AS MERELY SUSPECTED                
008890     EVALUATE TRUE                                                        
008900         WHEN DR-NBCI-SEV-SEVERE                                          
008910             MOVE "NBCI - SEVERE NOCTURIA" TO RPT-CLASS-TEXT-O            
008920         WHEN DR-NBCI-SEV-DIMIN                                           
008930             MOVE "NBCI - DIMINISHED NOCTURNAL BLADDER CAPACITY"          
008940                 TO RPT-CLASS-TEXT-O                                      
008950         WHEN DR-NBCI-SEV-SUSPECT                                         
008960             MOVE "NBCI - DIMINISHED BLADDER CAPACITY SUSPECTED"          
008970                 TO RPT-CLASS-TEXT-O                                      
008980         WHEN OTHER                                                       
008990             MOVE "NBCI - NORMAL" TO RPT-CLASS-TEXT-O                     
009000     END-EVALUATE.                                                        
009010     WRITE RPT-REC FROM WS-CLASS-LINE AFTER ADVANCING 1.                  
009020***** THE +1 CONDITIONAL NOTICE LINE ABOVE ALREADY BUMPED WS-LINES        
009030***** WHEN IT FIRED; THE REMAINING THREE CLASSIFICATION LINES ARE         
009040***** ALWAYS WRITTEN AND ARE ACCOUNTED FOR HERE                           
009050     ADD +3 TO WS-LINES.                                                  
009060 820-EXIT.                                                                
009070     EXIT.                                                                
009080                                                                          
009090***** 830-WRITE-RPT-ACTIVITY-SECTION - PRINTS ONE ACTIVITY-SUMMARY        
009100***** DETAIL LINE PER TABLE SLOT.  THE SECTION HEADING IS PRINTED         
009110***** ONLY ONCE, ON THE FIRST SLOT (ACT-IDX = 1), SINCE THIS              
009120***** PARAGRAPH IS DRIVEN BY THE SAME PERFORM VARYING USED FOR            
009130***** 750-WRITE-ACTSUM-RECS.                                              
009140 830-WRITE-RPT-ACTIVITY-SECTION.                                          
009150     IF ACT-IDX = 1                                                       
009160         WRITE RPT-REC FROM WS-ACTSUM-HDR-LINE                            
009170             AFTER ADVANCING 2                                            
009180         ADD +2 TO WS-LINES.                                              
009190     MOVE ACT-NAME(ACT-IDX)   TO RPT-ACT-NAME-O.                          
009200     MOVE ACT-SUM-ML(ACT-IDX) TO RPT-ACT-SUM-O.                           
009210     WRITE RPT-REC FROM WS-ACTSUM-DETAIL-LINE AFTER ADVANCING 1.          
009220     ADD +1 TO WS-LINES.                                                  
009230 830-EXIT.                                                                
009240     EXIT.                                                                
009250                                                                          
009260***** 850-CLOSE-FILES - CLOSES ALL FIVE FILES.  CALLED BOTH FROM          
009270***** NORMAL END-OF-JOB CLEANUP (900-) AND FROM THE ABEND ROUTINE         
009280***** (1000-) SO AN ABNORMAL END STILL LEAVES THE OUTPUT DATASETS         
009290***** PROPERLY CLOSED.                                                    
009300 850-CLOSE-FILES.                                                         
009310     CLOSE DAYHDRED, DIARYED,                                             
009320           DAYRSLT, ACTSUM, RPT, SYSOUT.                                  
009330 850-EXIT.                                                                
009340     EXIT.                                                                
009350                                                                          
009360***** 900-CLEANUP - NORMAL END-OF-JOB PROCESSING.  CLOSES THE             
009370***** FILES AND DISPLAYS THE JOB'S RUN STATISTICS TO THE OPERATOR         
009380***** CONSOLE/JOB LOG FOR THE NIGHTLY BATCH REVIEW.                       
009390 900-CLEANUP.                                                             
009400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
009410     DISPLAY "** DIARY DAYS PROCESSED **" HDR-DAYS-PROCESSED.             
009420     DISPLAY "** EVENT RECORDS READ    **" EVT-RECORDS-READ.              
009430     DISPLAY "******** NORMAL END OF JOB FVCANLZ ********".               
009440 900-EXIT.                                                                
009450     EXIT.                                                                
009460                                                                          
009470***** 910-READ-DAYHDR - READS THE NEXT EDITED DAY-HEADER RECORD.          
009480***** AT END SETS HFCODE TO "10" (NO-MORE-HEADERS) WHICH STOPS            
009490***** THE GOVERNING PERFORM UNTIL IN THE PROCEDURE DIVISION.              
009500 910-READ-DAYHDR.                                                         
009510     READ DAYHDRED INTO DIARY-DAY-HDR-REC                                 
009520         AT END                                                           
009530         MOVE "10" TO HFCODE                                              
009540         GO TO 910-EXIT                                                   
009550     END-READ.                                                            
009560 910-EXIT.                                                                
009570     EXIT.                                                                
009580                                                                          
009590***** 920-READ-DIARYEVT - READS THE NEXT EDITED DIARY-EVENT RECORD        
009600***** AND BUMPS THE JOB-LEVEL EVT-RECORDS-READ COUNTER.  AT END           
009610***** SETS DFCODE TO "10" (NO-MORE-EVENTS), WHICH 100-MAINLINE            
009620***** TESTS TO STOP ACCUMULATING EVENTS FOR THE CURRENT DAY.              
009630 920-READ-DIARYEVT.                                                       
009640     READ DIARYED INTO DIARY-EVENT-REC                                    
009650         AT END                                                           
009660         MOVE "10" TO DFCODE                                              
009670         GO TO 920-EXIT                                                   
009680     END-READ.                                                            
009690     ADD +1 TO EVT-RECORDS-READ.                                          
009700 920-EXIT.                                                                
009710     EXIT.                                                                
009720                                                                          
009730***** 1000-ABEND-RTN - THE SHOP-STANDARD CONTROLLED ABEND.  WRITES        
009740***** THE ABEND-REC (CARRYING ABEND-REASON SET BY THE CALLER)             
009750***** OUT TO SYSOUT, CLOSES WHATEVER FILES ARE OPEN, CONSOLE-             
009760***** ALERTS THE OPERATOR, FORCES A NON-ZERO RETURN CODE SO THE           
009770***** JOB SCHEDULER FLAGS THE STEP AS FAILED, AND STOPS THE RUN.          
009780 1000-ABEND-RTN.                                                          
009790     WRITE SYSOUT-REC FROM ABEND-REC.                                     
009800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
009810     DISPLAY "*** ABNORMAL END OF JOB- FVCANLZ ***" UPON CONSOLE.         
009820     MOVE +16 TO RETURN-CODE.                                             
009830     STOP RUN.                                                            
