000100******************************************************************
000200* COPY MEMBER    DAYRSLT                                        *
000300* DESCRIPTION    PER-DAY RESULTS RECORD - METRICS AND          *
000400*                CLASSIFICATION FLAGS PRODUCED BY FVCANLZ       *
000500* USED BY        FVCANLZ (WRITES)                               *
000600******************************************************************
000700* MAINTENANCE HISTORY                                           *
000800*   09/02/97  JS   ORIGINAL COPY MEMBER FOR FVC PILOT            *
000810*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
000900*   11/12/99  RT   ADDED FILLER RESERVE FOR Y2K EXPANSION        *
001000*   05/30/01  JS   ADDED NBCI-SEVERITY PER CLINICAL REVIEW       *
001010*   09/14/03  RT   CONFIRMED LAYOUT UNCHANGED BY ROUNDED COMPUTE *
001020*   04/02/06  LW   VERIFIED VS WIDENED DAY-EVENTS TABLE - N/C    *
001030*   11/14/06  MK   ADDED COMMENT BANNER FOR SOX AUDIT TRAIL      *
001040*   03/08/07  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*
001050*   09/30/08  RT   CODE REVIEW - NO CHANGES REQUIRED             *
001060*   02/17/09  JS   VERIFIED REPORT COLUMN ALIGNMENT - NEW PRINTER*
001070*   03/19/09  LW   REPACKED NPI/NI/PNV/NBCI AS COMP-3 PER SHOP    *
001080*                  DECIMAL-FIELD STANDARD; WIDENED FILLER TO HOLD*
001090*                  RECORD AT 80 BYTES (PMR 88104)                *
001100******************************************************************
001200 01  DAY-RESULTS-REC.
001300     05  DR-DAY-ID               PIC 9(01).
001400     05  DR-TOTAL-INTAKE-ML      PIC 9(06).
001500     05  DR-TOTAL-OUTPUT-ML      PIC 9(06).
001600     05  DR-NOCTURNAL-OUTPUT-ML  PIC 9(06).
001700     05  DR-MAX-VOIDED-ML        PIC 9(04).
001800     05  DR-NIGHT-VOID-COUNT     PIC 9(02).
001810**** COMP-3 PER SHOP DECIMAL-FIELD STANDARD                       031909LW
001900     05  DR-NPI-PCT              PIC 9(03)V9(02) COMP-3.
002000     05  DR-NI                   PIC 9(03)V9(02) COMP-3.
002100     05  DR-PNV                  PIC 9(03)V9(02) COMP-3.
002200     05  DR-NBCI                 PIC S9(03)V9(02) COMP-3.
002300     05  DR-FLAG-24HR-POLYURIA   PIC X(01).
002400         88  DR-24HR-POLYURIA-YES  VALUE "Y".
002500         88  DR-24HR-POLYURIA-NO   VALUE "N".
002600     05  DR-FLAG-NOCT-POLYURIA   PIC X(01).
002700         88  DR-NOCT-POLYURIA-YES  VALUE "Y".
002800         88  DR-NOCT-POLYURIA-NO   VALUE "N".
002900     05  DR-FLAG-DIM-BLADDER     PIC X(01).
003000         88  DR-DIM-BLADDER-YES  VALUE "Y".
003100         88  DR-DIM-BLADDER-NO   VALUE "N".
003200     05  DR-FLAG-4HR-INTAKE      PIC X(01).
003300         88  DR-4HR-INTAKE-YES   VALUE "Y".
003400         88  DR-4HR-INTAKE-NO    VALUE "N".
003500     05  DR-NBCI-SEVERITY        PIC X(01).
003600         88  DR-NBCI-SEV-SEVERE    VALUE "3".
003700         88  DR-NBCI-SEV-DIMIN     VALUE "2".
003800         88  DR-NBCI-SEV-SUSPECT   VALUE "1".
003900         88  DR-NBCI-SEV-NORMAL    VALUE "0".
004000     05  FILLER                  PIC X(38) VALUE SPACES.
