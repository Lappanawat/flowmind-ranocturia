000100******************************************************************
000200* COPY MEMBER    ACTSUM                                         *
000300* DESCRIPTION    PER-ACTIVITY OUTPUT-VOLUME SUMMARY RECORD -    *
000400*                DASHBOARD CHART FEED, ONE PER ACTIVITY PER DAY *
000500* USED BY        FVCANLZ (WRITES)                               *
000600******************************************************************
000700* MAINTENANCE HISTORY                                           *
000800*   09/02/97  JS   ORIGINAL COPY MEMBER FOR FVC PILOT            *
000810*   04/14/98  JS   ADDED COMMENT BANNER PER DOC STANDARD         *
000820*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
000900*   11/12/99  RT   ADDED FILLER RESERVE FOR Y2K EXPANSION        *
000910*   05/30/01  JS   VERIFIED VS DAYRSLT NBCI-SEVERITY ADD - N/C   *
000920*   09/14/03  RT   CONFIRMED LAYOUT UNCHANGED BY ROUNDED COMPUTE *
000930*   03/07/04  LW   CODE REVIEW - NO CHANGES REQUIRED             *
000940*   02/22/05  MK   VERIFIED FIELD WIDTHS FOR DASHBOARD FEED AUDIT*
000950*   07/11/06  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*
000960*   01/30/08  JS   REVIEWED FOR LEGACY PRINT SPOOLER RETIRE - N/C*
001000******************************************************************
001100 01  ACTIVITY-SUMMARY-REC.
001200     05  AS-DAY-ID               PIC 9(01).
001300     05  AS-ACTIVITY             PIC X(20).
001400     05  AS-SUM-OUTPUT-ML        PIC 9(06).
001500     05  FILLER                  PIC X(10) VALUE SPACES.
