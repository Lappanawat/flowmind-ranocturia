000010IDENTIFICATION DIVISION.                                                  
000020**************************************************************************
000030PROGRAM-ID.  FVMETRIC.                                                    
000040AUTHOR. JON SAYLES.                                                       
000050INSTALLATION. COBOL DEVELOPMENT CENTER.                                   
000060DATE-WRITTEN. 09/02/97.                                                   
000070DATE-COMPILED. 09/02/97.                                                  
000080SECURITY. NON-CONFIDENTIAL.                                               
000090                                                                          
000100**************************************************************************
000110*REMARKS.                                                                 
000120*                                                                         
000130*          THIS SUBPROGRAM COMPUTES THE STANDARD NOCTURIA                 
000140*          METRICS FOR ONE DIARY DAY FROM THE TOTALS ACCUMULATED          
000150*          BY FVCANLZ:                                                    
000160*                                                                         
000170*            - 24-HOUR POLYURIA FLAG                                      
000180*            - NOCTURNAL POLYURIA INDEX (NPI) AND FLAG                    
000190*            - DIMINISHED BLADDER CAPACITY FLAG                           
000200*            - NOCTURIA INDEX (NI)                                        
000210*            - PREDICTED NUMBER OF NIGHTLY VOIDS (PNV)                    
000220*            - NOCTURNAL BLADDER CAPACITY INDEX (NBCI)                    
000230*                                                                         
000240*          IT DOES NOT CLASSIFY THE DAY OR SELECT WARNING                 
000250*          MESSAGES - THAT IS DONE BY THE CALLING PROGRAM AFTER           
000260*          THIS SUBPROGRAM RETURNS.  NO FILES ARE OPENED HERE.            
000270*                                                                         
000280*          CALLED ONCE PER DIARY DAY FROM FVCANLZ'S                       
000290*          400-CALC-DAY-METRICS, AFTER THAT DAY'S EVENTS HAVE ALL         
000300*          BEEN ACCUMULATED BUT BEFORE THE DAY IS CLASSIFIED OR           
000310*          PRINTED.                                                       
000320**************************************************************************
000330* MAINTENANCE HISTORY                                                     
000340*   09/02/97  JS   ORIGINAL PROGRAM FOR FVC PILOT                         
000350*   03/02/98  JS   ADDED INLINE COMMENTS PER DOC STANDARD                 
000360*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM            
000370*   05/30/01  JS   NBCI MAY NOW BE NEGATIVE PER CLINICAL REVIEW           
000380*   09/14/03  RT   SWITCHED NPI/NI/PNV TO ROUNDED COMPUTE                 
000390*   02/02/04  RT   CODE REVIEW - NO CHANGES REQUIRED                      
000400*   07/19/05  LW   VERIFIED COMPUTE PRECISION FOR UROLOGY AUDIT           
000410*   04/12/06  MK   COMPILER UPGRADE REGRESSION CHECK - N/C                
000420*   01/08/07  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE         
000430*   09/25/08  JS   REVIEWED FOR LEGACY PRINT SPOOLER RETIRE - N/C         
000440*   03/19/09  LW   REPACKED NPI/NI/PNV/NBCI AS COMP-3 PER SHOP            
000450*                  DECIMAL-FIELD STANDARD (PMR 88104)                     
000460*   03/20/09  LW   EXPANDED IN-LINE COMMENTARY PER SHOP DOC-AUDIT         
000470*                  (PMR 88140) - NO PROCESSING LOGIC CHANGED              
000480**************************************************************************
000490                                                                          
000500ENVIRONMENT DIVISION.                                                     
000510CONFIGURATION SECTION.                                                    
000520SOURCE-COMPUTER. IBM-390.                                                 
000530OBJECT-COMPUTER. IBM-390.                                                 
000540INPUT-OUTPUT SECTION.                                                     
000550                                                                          
000560DATA DIVISION.                                                            
000570FILE SECTION.                                                             
000580                                                                          
000590WORKING-STORAGE SECTION.                                                  
000600**** NO LOCAL WORK FIELDS NEEDED - EVERY COMPUTE BELOW WORKS              
000610**** DIRECTLY AGAINST THE LINKAGE AREA PASSED IN FROM FVCANLZ             
00062001  MISC-FIELDS.                                                          
000630    05  FILLER                  PIC X(01) VALUE SPACE.                    
000640                                                                          
000650******************************************************************        
000660* FV-METRIC-REC - SHARED WITH FVCANLZ'S COPY OF THE SAME 01-LEVEL.        
000670* THE FIRST SIX FIELDS (FM-USER-AGE THROUGH FM-NIGHT-VOID-COUNT)          
000680* ARE INPUT, LOADED BY FVCANLZ BEFORE THE CALL; THE REMAINDER ARE         
000690* OUTPUT, SET BY THE PARAGRAPHS BELOW FOR FVCANLZ TO READ BACK            
000700* AFTER THE CALL RETURNS.                                                 
000710******************************************************************        
000720LINKAGE SECTION.                                                          
00073001  FV-METRIC-REC.                                                        
000740**** DRIVES THE AGE-DEPENDENT NPI THRESHOLD IN 200-CALC-NPI BELOW         
000750    05  FM-USER-AGE             PIC 9(03).                                
000760    05  FM-TOTAL-INTAKE-ML      PIC 9(06).                                
000770**** TESTED AGAINST THE 40000 ML 24-HOUR POLYURIA THRESHOLD               
000780    05  FM-TOTAL-OUTPUT-ML      PIC 9(06).                                
000790**** SUM OF NIGHTTIME VOIDS PLUS THE FIRST-MORNING VOID - DRIVES          
000800**** NPI, NI AND THEREFORE PNV AND NBCI BELOW                             
000810    05  FM-NOCTURNAL-OUTPUT-ML  PIC 9(06).                                
000820**** LARGEST SINGLE VOID OF THE DAY - THE NI DENOMINATOR                  
000830    05  FM-MAX-VOIDED-ML        PIC 9(04).                                
000840**** ACTUAL COUNT OF NIGHTTIME VOIDS - THE NBCI MINUEND                   
000850    05  FM-NIGHT-VOID-COUNT     PIC 9(02).                                
000860**** OUTPUT - SET BY 200-CALC-NPI                                         
000870    05  FM-NPI-PCT              PIC 9(03)V9(02) COMP-3.                   
000880******* INTEGER-SCALED VIEW OF THE PACKED PCT FOR DUMP TRACE      031909LW
000890    05  FM-NPI-PCT-R REDEFINES FM-NPI-PCT PIC 9(05) COMP-3.               
000900**** OUTPUT - SET BY 400-CALC-NI-PNV-NBCI                                 
000910    05  FM-NI                   PIC 9(03)V9(02) COMP-3.                   
000920    05  FM-NI-R REDEFINES FM-NI PIC 9(05) COMP-3.                         
000930**** OUTPUT - SET BY 400-CALC-NI-PNV-NBCI                                 
000940    05  FM-PNV                  PIC 9(03)V9(02) COMP-3.                   
000950    05  FM-PNV-R REDEFINES FM-PNV PIC 9(05) COMP-3.                       
000960**** OUTPUT - SET BY 400-CALC-NI-PNV-NBCI - SIGNED, CAN GO NEGATIVE       
000970    05  FM-NBCI                 PIC S9(03)V9(02) COMP-3.                  
000980**** OUTPUT - SET BY 100-CALC-POLYURIA-24HR                               
000990    05  FM-FLAG-24HR-POLYURIA   PIC X(01).                                
001000        88  FM-24HR-POLYURIA-YES  VALUE "Y".                              
001010**** OUTPUT - SET BY 200-CALC-NPI                                         
001020    05  FM-FLAG-NOCT-POLYURIA   PIC X(01).                                
001030        88  FM-NOCT-POLYURIA-YES  VALUE "Y".                              
001040**** OUTPUT - SET BY 300-CALC-DIM-BLADDER                                 
001050    05  FM-FLAG-DIM-BLADDER     PIC X(01).                                
001060        88  FM-DIM-BLADDER-YES  VALUE "Y".                                
001070    05  FILLER                  PIC X(05) VALUE SPACES.                   
001080                                                                          
001090**** ALWAYS RETURNED ZERO - THIS SUBPROGRAM HAS NO ERROR PATH OF          
001100**** ITS OWN, BUT FVCANLZ STILL CHECKS IT PER SHOP CALLING                
001110**** CONVENTION (SEE 400-CALC-DAY-METRICS IN FVCANLZ)                     
00112001  FM-RETURN-CD                PIC 9(04) COMP.                           
001130                                                                          
001140******************************************************************        
001150* 000-CALCULATE-METRICS - MAINLINE.  RUNS ALL FOUR CALCULATIONS IN        
001160* A FIXED ORDER BECAUSE 400- DEPENDS ON VALUES THAT ONLY EXIST IF         
001170* THE FD-LEVEL INPUT FIELDS ARE ALREADY POPULATED BY THE CALLER -         
001180* THERE IS NO DEPENDENCY BETWEEN 100-, 200- AND 300- THEMSELVES.          
001190******************************************************************        
001200PROCEDURE DIVISION USING FV-METRIC-REC, FM-RETURN-CD.                     
001210000-CALCULATE-METRICS.                                                    
001220    PERFORM 100-CALC-POLYURIA-24HR.                                       
001230    PERFORM 200-CALC-NPI.                                                 
001240    PERFORM 300-CALC-DIM-BLADDER.                                         
001250    PERFORM 400-CALC-NI-PNV-NBCI.                                         
001260    MOVE ZERO TO FM-RETURN-CD.                                            
001270    GOBACK.                                                               
001280                                                                          
001290******************************************************************        
001300* 100-CALC-POLYURIA-24HR - FLAGS A 24-HOUR TOTAL OUTPUT OVER 40           
001310* LITERS AS POLYURIC, PER THE STANDARD CLINICAL DEFINITION.               
001320******************************************************************        
001330100-CALC-POLYURIA-24HR.                                                   
001340***** 40 X 1000 ML FIXED THRESHOLD - NOT A PER-KG CALCULATION             
001350    IF FM-TOTAL-OUTPUT-ML > 40000                                         
001360        MOVE "Y" TO FM-FLAG-24HR-POLYURIA                                 
001370    ELSE                                                                  
001380        MOVE "N" TO FM-FLAG-24HR-POLYURIA.                                
001390                                                                          
001400******************************************************************        
001410* 200-CALC-NPI - NOCTURNAL POLYURIA INDEX IS THE NIGHT'S SHARE OF         
001420* THE FULL 24-HOUR OUTPUT, EXPRESSED AS A ROUNDED PERCENT.  THE           
001430* FLAG THRESHOLD IS AGE-DEPENDENT: A WORKING-AGE PATIENT (40-65)          
001440* IS FLAGGED AT A LOWER BAR THAN A PATIENT OUTSIDE THAT RANGE,            
001450* SINCE THE CLINICAL LITERATURE THE UROLOGY DEPT CITES USES A             
001460* DIFFERENT NORMAL RANGE FOR THAT AGE BAND.                               
001470******************************************************************        
001480200-CALC-NPI.                                                             
001490**** GUARD AGAINST DIVIDE-BY-ZERO ON A DAY WITH NO RECORDED OUTPUT        
001500    IF FM-TOTAL-OUTPUT-ML > ZERO                                          
001510        COMPUTE FM-NPI-PCT ROUNDED =                                      
001520            (FM-NOCTURNAL-OUTPUT-ML / FM-TOTAL-OUTPUT-ML) * 100           
001530    ELSE                                                                  
001540        MOVE ZERO TO FM-NPI-PCT.                                          
001550                                                                          
001560***** AGE-DEPENDENT THRESHOLD PER UROLOGY DEPT REQ 3302          091401JS 
001570    IF FM-USER-AGE NOT < 40 AND FM-USER-AGE NOT > 65                      
001580        IF FM-NPI-PCT > 20                                                
001590            MOVE "Y" TO FM-FLAG-NOCT-POLYURIA                             
001600        ELSE                                                              
001610            MOVE "N" TO FM-FLAG-NOCT-POLYURIA                             
001620    ELSE                                                                  
001630        IF FM-NPI-PCT > 33                                                
001640            MOVE "Y" TO FM-FLAG-NOCT-POLYURIA                             
001650        ELSE                                                              
001660            MOVE "N" TO FM-FLAG-NOCT-POLYURIA.                            
001670                                                                          
001680******************************************************************        
001690* 300-CALC-DIM-BLADDER - A MAXIMUM SINGLE VOID UNDER 200 ML ACROSS        
001700* THE WHOLE DAY SUGGESTS A REDUCED FUNCTIONAL BLADDER CAPACITY.           
001710******************************************************************        
001720300-CALC-DIM-BLADDER.                                                     
001730    IF FM-MAX-VOIDED-ML < 200                                             
001740        MOVE "Y" TO FM-FLAG-DIM-BLADDER                                   
001750    ELSE                                                                  
001760        MOVE "N" TO FM-FLAG-DIM-BLADDER.                                  
001770                                                                          
001780******************************************************************        
001790* 400-CALC-NI-PNV-NBCI - THE THREE DERIVED NOCTURIA INDICES.  NI          
001800* IS NOCTURNAL OUTPUT EXPRESSED AS A MULTIPLE OF THE DAY'S LARGEST        
001810* SINGLE VOID; PNV SUBTRACTS ONE FROM NI (A PATIENT IS EXPECTED TO        
001820* WAKE ONCE TO VOID THE FIRST "EXTRA" BLADDER'S WORTH) AND FLOORS         
001830* AT ZERO; NBCI IS THE GAP BETWEEN THE ACTUAL NIGHT-VOID COUNT AND        
001840* THE PREDICTED COUNT - POSITIVE MEANS THE PATIENT IS WAKING MORE         
001850* OFTEN THAN THEIR VOLUME WOULD PREDICT.                                  
001860******************************************************************        
001870400-CALC-NI-PNV-NBCI.                                                     
001880**** GUARD AGAINST DIVIDE-BY-ZERO ON A DAY WITH NO RECORDED VOIDS         
001890    IF FM-MAX-VOIDED-ML > ZERO                                            
001900        COMPUTE FM-NI ROUNDED =                                           
001910            FM-NOCTURNAL-OUTPUT-ML / FM-MAX-VOIDED-ML                     
001920    ELSE                                                                  
001930        MOVE ZERO TO FM-NI.                                               
001940                                                                          
001950**** PNV IS NI LESS THE ONE EXPECTED WAKING VOID, NEVER NEGATIVE -        
001960**** FM-PNV IS AN UNSIGNED FIELD SO A LOW NI SIMPLY LEAVES IT ZERO        
001970    IF FM-NI > 1                                                          
001980        COMPUTE FM-PNV ROUNDED = FM-NI - 1                                
001990    ELSE                                                                  
002000        MOVE ZERO TO FM-PNV.                                              
002010                                                                          
002020***** NBCI MAY GO NEGATIVE - DO NOT MOVE TO AN UNSIGNED FIELD     053001JS
002030***** A NEGATIVE RESULT MEANS THE PATIENT WOKE LESS OFTEN THAN            
002040***** PREDICTED - FVCANLZ'S SEVERITY TABLE TREATS THAT AS NORMAL,         
002050***** NOT AS AN ERROR CONDITION                                           
002060    COMPUTE FM-NBCI ROUNDED = FM-NIGHT-VOID-COUNT - FM-PNV.               
