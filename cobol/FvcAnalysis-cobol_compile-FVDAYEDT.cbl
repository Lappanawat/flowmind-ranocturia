000010IDENTIFICATION DIVISION.                                                  
000020PROGRAM-ID.  FVDAYEDT.                                                    
000030AUTHOR. JON SAYLES.                                                       
000040INSTALLATION. COBOL DEV Center.                                           
000050DATE-WRITTEN. 08/04/97.                                                   
000060DATE-COMPILED. 08/04/97.                                                  
000070SECURITY. NON-CONFIDENTIAL.                                               
000080                                                                          
000090**************************************************************************
000100*REMARKS.                                                                 
000110*                                                                         
000120*          THIS PROGRAM EDITS THE DAILY VOIDING-DIARY FEED                
000130*          (FREQUENCY VOLUME CHART - FVC) PRODUCED BY THE                 
000140*          NURSING STATION DATA-ENTRY SCREENS AND, FOR THE                
000150*          OCR-SCANNED PAPER DIARIES, BY THE SCANNING BUREAU.             
000160*                                                                         
000170*          IT CONTAINS ONE DAY-HEADER RECORD PER DIARY DAY AND            
000180*          ONE EVENT RECORD FOR EVERY VOIDING OR INTAKE ENTRY             
000190*          ON THAT DAY'S CHART.                                           
000200*                                                                         
000210*          THE PROGRAM EDITS EACH RECORD AGAINST A NUMBER OF              
000220*          CRITERIA, NORMALIZES THE FREE-TEXT ACTIVITY FIELD ON           
000230*          EVENT RECORDS TO ONE OF THE FOUR CANONICAL ACTIVITY            
000240*          NAMES, AND WRITES "GOOD" HEADER AND EVENT RECORDS TO           
000250*          SEPARATE OUTPUT FILES FOR FVCANLZ TO PICK UP.                  
000260*                                                                         
000270*          BAD RECORDS ARE NOT DROPPED - THEY ARE WRITTEN TO THE          
000280*          MATCHING ERROR FILE WITH A REASON MESSAGE SO CLINIC            
000290*          STAFF CAN CORRECT AND RE-KEY THEM.  THIS PROGRAM DOES          
000300*          NOT ABEND ON A BAD RECORD, ONLY ON AN EMPTY INPUT FILE.        
000310*                                                                         
000320*          THIS IS THE FIRST STEP IN THE NIGHTLY FVC SUITE - ITS          
000330*          TWO GOOD-RECORD OUTPUT FILES ARE THE ONLY INPUT FVCANLZ        
000340*          EVER SEES.  A RECORD THAT DOES NOT MAKE IT PAST THIS           
000350*          STEP NEVER REACHES THE METRICS/REPORT STEP AT ALL.             
000360**************************************************************************
000370* MAINTENANCE HISTORY                                                     
000380*   08/04/97  JS   ORIGINAL PROGRAM FOR FVC PILOT                         
000390*   02/18/98  JS   CALL ACTNORM TO NORMALIZE OCR ACTIVITY TEXT            
000400*   11/30/98  JS   Y2K REVIEW - ALL DATES ARE CLOCK TIMES ONLY            
000410*   07/09/02  RT   SPLIT ERROR OUTPUT BY RECORD TYPE PER REQ 4471         
000420*   09/14/03  RT   ADDED WAKE/BED TIME RANGE EDITS                        
000430*   01/15/04  RT   CODE REVIEW - NO CHANGES REQUIRED                      
000440*   08/09/05  LW   ADDED COMMENT BANNER FOR SOX AUDIT TRAIL               
000450*   03/21/06  MK   VERIFIED AGAINST OCR VENDOR UPGRADE - N/C              
000460*   10/02/07  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE         
000470*   06/18/08  JS   VERIFIED EDIT RULES FOR SCREEN REDESIGN                
000480*   03/20/09  LW   RESEQUENCED SOURCE AND EXPANDED IN-LINE                
000490*                  COMMENTARY PER SHOP DOC-AUDIT (PMR 88140) -            
000500*                  NO PROCESSING LOGIC WAS CHANGED BY THIS PASS           
000510**************************************************************************
000520                                                                          
000530        INPUT FILE              -   DDS0001.FVDAYHDR                      
000540        INPUT FILE              -   DDS0001.FVDIARY                       
000550                                                                          
000560        OUTPUT FILE PRODUCED    -   DDS0001.FVDAYHDRED                    
000570        OUTPUT FILE PRODUCED    -   DDS0001.FVDIARYED                     
000580                                                                          
000590        ERROR FILE              -   DDS0001.FVHDRERR                      
000600        ERROR FILE              -   DDS0001.FVDIARYERR                    
000610                                                                          
000620        DUMP FILE               -   SYSOUT                                
000630                                                                          
000640**************************************************************************
000650ENVIRONMENT DIVISION.                                                     
000660CONFIGURATION SECTION.                                                    
000670SOURCE-COMPUTER. IBM-390.                                                 
000680OBJECT-COMPUTER. IBM-390.                                                 
000690**** C01/NEXT-PAGE IS CARRIED FOR SHOP STANDARD PRINTER CONTROL -         
000700**** THIS PROGRAM PRODUCES NO PRINTED REPORT BUT KEEPS THE CLAUSE         
000710**** SO THE ENVIRONMENT DIVISION MATCHES THE SHOP TEMPLATE                
000720SPECIAL-NAMES.                                                            
000730    C01 IS NEXT-PAGE.                                                     
000740INPUT-OUTPUT SECTION.                                                     
000750FILE-CONTROL.                                                             
000760******************************************************************        
000770* SIX QSAM FILES - TWO RAW INPUTS, TWO GOOD OUTPUTS, TWO ERROR            
000780* OUTPUTS, PLUS SYSOUT FOR THE ABEND DUMP.  NO FILE HERE IS               
000790* OPENED FOR I-O - EVERYTHING IS READ-ONLY OR WRITE-ONLY.                 
000800******************************************************************        
000810**** SYSOUT CARRIES THE ABEND DUMP RECORD ONLY - NOT A PRINT RPT.         
000820**** NO FILE STATUS CLAUSE - THIS FILE IS NEVER READ, ONLY WRITTEN        
000830    SELECT SYSOUT                                                         
000840    ASSIGN TO UT-S-SYSOUT                                                 
000850      ORGANIZATION IS SEQUENTIAL.                                         
000860                                                                          
000870**** RAW (UNEDITED) DAY-HEADER FEED FROM NURSING STATION/OCR.             
000880**** HFCODE IS TESTED BY THE MAINLINE AFTER EVERY 910-READ-DAYHDR         
000890    SELECT DAYHDR                                                         
000900    ASSIGN TO UT-S-DAYHDR                                                 
000910      ACCESS MODE IS SEQUENTIAL                                           
000920      FILE STATUS IS HFCODE.                                              
000930                                                                          
000940**** RAW (UNEDITED) DIARY-EVENT FEED FROM NURSING STATION/OCR.            
000950**** DFCODE IS TESTED BY THE MAINLINE AFTER EVERY 920-READ-DIARY          
000960    SELECT DIARY                                                          
000970    ASSIGN TO UT-S-DIARY                                                  
000980      ACCESS MODE IS SEQUENTIAL                                           
000990      FILE STATUS IS DFCODE.                                              
001000                                                                          
001010**** GOOD DAY-HEADER RECORDS ONLY - PICKED UP BY FVCANLZ AS ITS           
001020**** DAYHDRED INPUT FILE                                                  
001030    SELECT DAYHDRED                                                       
001040    ASSIGN TO UT-S-DAYHDRED                                               
001050      ACCESS MODE IS SEQUENTIAL                                           
001060      FILE STATUS IS OFCODE.                                              
001070                                                                          
001080**** GOOD DIARY-EVENT RECORDS ONLY - PICKED UP BY FVCANLZ AS ITS          
001090**** DIARYED INPUT FILE                                                   
001100    SELECT DIARYED                                                        
001110    ASSIGN TO UT-S-DIARYED                                                
001120      ACCESS MODE IS SEQUENTIAL                                           
001130      FILE STATUS IS EFCODE.                                              
001140                                                                          
001150**** REJECTED DAY-HEADER RECORDS - RETURNED TO NURSING FOR REKEY.         
001160**** CARRIES THE REASON MESSAGE AHEAD OF THE FAILING RECORD - SEE         
001170**** 710-WRITE-HDRERR                                                     
001180    SELECT HDRERR                                                         
001190    ASSIGN TO UT-S-HDRERR                                                 
001200      ACCESS MODE IS SEQUENTIAL                                           
001210      FILE STATUS IS RFCODE.                                              
001220                                                                          
001230**** REJECTED DIARY-EVENT RECORDS - RETURNED TO NURSING FOR REKEY.        
001240**** SAME SHAPE AS HDRERR ABOVE - SEE 730-WRITE-DIARYERR                  
001250    SELECT DIARYERR                                                       
001260    ASSIGN TO UT-S-DIARYERR                                               
001270      ACCESS MODE IS SEQUENTIAL                                           
001280      FILE STATUS IS XFCODE.                                              
001290                                                                          
001300DATA DIVISION.                                                            
001310FILE SECTION.                                                             
001320******************************************************************        
001330* SIX FD ENTRIES MATCH THE SIX SELECTS ABOVE, SAME ORDER.  THE            
001340* TWO RAW FDS AND TWO GOOD-OUTPUT FDS ARE UNSTRUCTURED PIC X              
001350* AREAS - RECORD-LEVEL FIELD TESTING HAPPENS AGAINST THE COPY             
001360* DIARYDAY/DIARYEVT GROUP LAYOUTS IN WORKING-STORAGE, NOT HERE.           
001370******************************************************************        
001380**** ABEND DUMP OUTPUT - SEE COPY FVABEND BELOW FOR THE RECORD            
001390**** LAYOUT.  ONLY WRITTEN TO FROM 1000-ABEND-RTN.                        
001400FD  SYSOUT                                                                
001410    RECORDING MODE IS F                                                   
001420    LABEL RECORDS ARE STANDARD                                            
001430    RECORD CONTAINS 130 CHARACTERS                                        
001440    BLOCK CONTAINS 0 RECORDS                                              
001450    DATA RECORD IS SYSOUT-REC.                                            
00146001  SYSOUT-REC  PIC X(130).                                               
001470                                                                          
001480***** RAW DAY-HEADER FEED - ONE RECORD PER DIARY DAY                      
001490FD  DAYHDR                                                                
001500    RECORDING MODE IS F                                                   
001510    LABEL RECORDS ARE STANDARD                                            
001520    RECORD CONTAINS 34 CHARACTERS                                         
001530    BLOCK CONTAINS 0 RECORDS                                              
001540    DATA RECORD IS DIARY-DAY-HDR-REC-RAW.                                 
001550**** HELD AS ONE UNBROKEN PIC X - THE FD AREA IS NEVER TESTED             
001560**** FIELD BY FIELD; THE READ...INTO AT 910- RE-MAPS IT ONTO THE          
001570**** GROUP LAYOUT IN COPY DIARYDAY FOR THE 300- EDITS TO TEST             
00158001  DIARY-DAY-HDR-REC-RAW  PIC X(34).                                     
001590                                                                          
001600***** RAW DIARY-EVENT FEED - ONE RECORD PER VOIDING/INTAKE ENTRY          
001610FD  DIARY                                                                 
001620    RECORDING MODE IS F                                                   
001630    LABEL RECORDS ARE STANDARD                                            
001640    RECORD CONTAINS 50 CHARACTERS                                         
001650    BLOCK CONTAINS 0 RECORDS                                              
001660    DATA RECORD IS DIARY-EVENT-REC-RAW.                                   
001670**** SAME PATTERN AS DIARY-DAY-HDR-REC-RAW ABOVE - RE-MAPPED AT           
001680**** 920- ONTO THE GROUP LAYOUT IN COPY DIARYEVT                          
00169001  DIARY-EVENT-REC-RAW  PIC X(50).                                       
001700                                                                          
001710***** EDITED/GOOD DAY-HEADER FILE PASSED TO FVCANLZ                       
001720FD  DAYHDRED                                                              
001730    RECORDING MODE IS F                                                   
001740    LABEL RECORDS ARE STANDARD                                            
001750    RECORD CONTAINS 34 CHARACTERS                                         
001760    BLOCK CONTAINS 0 RECORDS                                              
001770    DATA RECORD IS DIARY-DAY-HDR-REC-ED.                                  
001780**** SAME 34-BYTE LAYOUT AS THE RAW FEED - EDITING DOES NOT CHANGE        
001790**** THE RECORD, IT ONLY DECIDES WHETHER THE RECORD IS PASSED ON          
00180001  DIARY-DAY-HDR-REC-ED  PIC X(34).                                      
001810                                                                          
001820***** EDITED/GOOD DIARY-EVENT FILE PASSED TO FVCANLZ                      
001830FD  DIARYED                                                               
001840    RECORDING MODE IS F                                                   
001850    LABEL RECORDS ARE STANDARD                                            
001860    RECORD CONTAINS 50 CHARACTERS                                         
001870    BLOCK CONTAINS 0 RECORDS                                              
001880    DATA RECORD IS DIARY-EVENT-REC-ED.                                    
001890**** SAME 50-BYTE LAYOUT AS THE RAW FEED EXCEPT DE-ACTIVITY NOW           
001900**** HOLDS THE NORMALIZED NAME FROM ACTNORM, NOT THE ORIGINAL TEXT        
00191001  DIARY-EVENT-REC-ED  PIC X(50).                                        
001920                                                                          
001930***** REJECTED DAY-HEADERS - MESSAGE FOLLOWED BY THE BAD RECORD           
001940FD  HDRERR                                                                
001950    RECORDING MODE IS F                                                   
001960    LABEL RECORDS ARE STANDARD                                            
001970    RECORD CONTAINS 74 CHARACTERS                                         
001980    BLOCK CONTAINS 0 RECORDS                                              
001990    DATA RECORD IS DAY-HDR-REC-ERR.                                       
00200001  DAY-HDR-REC-ERR.                                                      
002010**** REASON TEXT SET BY 300-HEADER-FIELD-EDITS - FIRST FAILURE WINS       
002020    05  HDR-ERR-MSG             PIC X(40).                                
002030**** THE COMPLETE FAILING RAW RECORD, UNCHANGED, FOR RE-KEY REFERENCE     
002040    05  HDR-ERR-REST-OF-REC     PIC X(34).                                
002050                                                                          
002060***** REJECTED DIARY EVENTS - MESSAGE FOLLOWED BY THE BAD RECORD          
002070FD  DIARYERR                                                              
002080    RECORDING MODE IS F                                                   
002090    LABEL RECORDS ARE STANDARD                                            
002100    RECORD CONTAINS 90 CHARACTERS                                         
002110    BLOCK CONTAINS 0 RECORDS                                              
002120    DATA RECORD IS DIARY-EVT-REC-ERR.                                     
00213001  DIARY-EVT-REC-ERR.                                                    
002140**** REASON TEXT SET BY 350-EVENT-FIELD-EDITS - FIRST FAILURE WINS        
002150    05  EVT-ERR-MSG             PIC X(40).                                
002160**** THE COMPLETE FAILING RAW RECORD, UNCHANGED, FOR RE-KEY REFERENCE     
002170    05  EVT-ERR-REST-OF-REC     PIC X(50).                                
002180                                                                          
002190* QSAM FILE                                                               
002200WORKING-STORAGE SECTION.                                                  
002210                                                                          
002220******************************************************************        
002230* WORKING-STORAGE LAYOUT                                                  
002240*   FILE-STATUS-CODES        - SIX QSAM STATUS BYTES, ONE PER FILE        
002250*   COPY DIARYDAY/DIARYEVT   - THE TWO RECORD LAYOUTS EDITED HERE         
002260*   COUNTERS-AND-SWITCHES    - RUN TOTALS FOR THE OPERATOR LOG            
002270*   FLAGS-AND-SWITCHES       - GOOD/BAD SWITCHES SET BY 300-/350-         
002280*   WS-NORMALIZE-WORK-AREA   - ACTNORM CALL INTERFACE                     
002290******************************************************************        
002300                                                                          
002310**** FILE STATUS BYTES - HFCODE/DFCODE DRIVE THE READ-UNTIL LOOPS         
002320**** IN THE MAINLINE BELOW; THE OTHERS ARE HELD FOR STANDARD SHOP         
002330**** FILE-STATUS CHECKING BUT ARE NOT TESTED ANYWHERE IN THIS RUN         
00234001  FILE-STATUS-CODES.                                                    
002350**** SET BY 910-READ-DAYHDR - DRIVES THE MAINLINE'S HEADER LOOP           
002360    05  HFCODE                  PIC X(2).                                 
002370        88  HDR-CODE-READ       VALUE SPACES.                             
002380        88  NO-MORE-HEADERS     VALUE "10".                               
002390**** SET BY 920-READ-DIARY - DRIVES THE MAINLINE'S EVENT LOOP             
002400    05  DFCODE                  PIC X(2).                                 
002410        88  DIARY-CODE-READ     VALUE SPACES.                             
002420        88  NO-MORE-EVENTS      VALUE "10".                               
002430**** SET BY 700-WRITE-DAYHDRED - NOT TESTED ANYWHERE IN THIS RUN          
002440    05  OFCODE                  PIC X(2).                                 
002450        88  HDR-CODE-WRITE      VALUE SPACES.                             
002460**** SET BY 720-WRITE-DIARYED - NOT TESTED ANYWHERE IN THIS RUN           
002470    05  EFCODE                  PIC X(2).                                 
002480        88  EVT-CODE-WRITE      VALUE SPACES.                             
002490**** SET BY 710-WRITE-HDRERR - NOT TESTED ANYWHERE IN THIS RUN            
002500    05  RFCODE                  PIC X(2).                                 
002510        88  HDR-ERR-WRITE       VALUE SPACES.                             
002520**** SET BY 730-WRITE-DIARYERR - NOT TESTED ANYWHERE IN THIS RUN          
002530    05  XFCODE                  PIC X(2).                                 
002540        88  EVT-ERR-WRITE       VALUE SPACES.                             
002550                                                                          
002560** QSAM FILE - DAY-HEADER LAYOUT                                          
002570**** DH-DAY-ID, DH-USER-AGE, DH-WAKE-HH/MM, DH-BED-HH/MM - ONE            
002580**** RECORD PER DIARY DAY (1, 2 OR 3) FOR THE PATIENT ON THE CHART        
002590COPY DIARYDAY.                                                            
002600** QSAM FILE - DIARY-EVENT LAYOUT                                         
002610**** DE-DAY-ID, DE-EVENT-HH/MM, DE-INTAKE-ML, DE-OUTPUT-ML,               
002620**** DE-ACTIVITY (FREE TEXT UNTIL 400- NORMALIZES IT), DE-LEAK-FLAG       
002630COPY DIARYEVT.                                                            
002640                                                                          
002650**** SYSTEM DATE - DISPLAYED IN JOB-START MESSAGE ONLY                    
00266077  WS-DATE                     PIC 9(06).                                
002670                                                                          
002680**** RUN TOTALS - DISPLAYED AT 900-CLEANUP FOR THE OPERATOR LOG.          
002690**** HEADER COUNTS ARE 5 DIGITS (ONE CLINIC'S HEADERS PER RUN);           
002700**** EVENT COUNTS ARE 7 DIGITS SINCE A CHART CAN HOLD DOZENS OF           
002710**** VOID/INTAKE ENTRIES PER DAY ACROSS MANY PATIENTS                     
00272001  COUNTERS-AND-SWITCHES.                                                
002730    05  HDR-RECORDS-READ        PIC 9(05) COMP.                           
002740    05  HDR-RECORDS-WRITTEN     PIC 9(05) COMP.                           
002750    05  HDR-RECORDS-IN-ERROR    PIC 9(05) COMP.                           
002760    05  EVT-RECORDS-READ        PIC 9(07) COMP.                           
002770    05  EVT-RECORDS-WRITTEN     PIC 9(07) COMP.                           
002780    05  EVT-RECORDS-IN-ERROR    PIC 9(07) COMP.                           
002790                                                                          
002800**** HDR-ERROR-SW/EVT-ERROR-SW ARE SET BY THE 300/350 FIELD-EDIT          
002810**** PARAGRAPHS AND TESTED BY 100/200 TO ROUTE THE RECORD TO THE          
002820**** GOOD FILE OR THE MATCHING ERROR FILE                                 
00283001  FLAGS-AND-SWITCHES.                                                   
002840    05  HDR-ERROR-SW            PIC X(01) VALUE "N".                      
002850**** SET TO Y THE MOMENT ANY ONE HEADER EDIT FAILS IN 300-                
002860        88  HDR-ERROR-FOUND     VALUE "Y".                                
002870        88  HDR-VALID-RECORD    VALUE "N".                                
002880    05  EVT-ERROR-SW            PIC X(01) VALUE "N".                      
002890**** SET TO Y THE MOMENT ANY ONE EVENT EDIT FAILS IN 350-                 
002900        88  EVT-ERROR-FOUND     VALUE "Y".                                
002910        88  EVT-VALID-RECORD    VALUE "N".                                
002920                                                                          
002930**** HOLDS THE FREE-TEXT ACTIVITY FIELD ACROSS THE CALL TO ACTNORM        
002940**** AND RECEIVES BACK ONE OF THE FOUR CANONICAL ACTIVITY NAMES           
00295001  WS-NORMALIZE-WORK-AREA.                                               
002960**** LOADED FROM DE-ACTIVITY BEFORE THE CALL - MAY BE HAND-KEYED          
002970**** OR OCR TEXT, UPPER OR MIXED CASE, ABBREVIATED OR MISSPELLED          
002980    05  WS-RAW-ACTIVITY-TEXT    PIC X(40).                                
002990**** RETURNED BY ACTNORM AS ONE OF THE FOUR CANONICAL ACTIVITY            
003000**** NAMES FVCANLZ'S ACTIVITY TABLE EXPECTS - MOVED BACK INTO             
003010**** DE-ACTIVITY AFTER THE CALL RETURNS                                   
003020    05  WS-CANON-ACTIVITY-NAME  PIC X(20).                                
003030                                                                          
003040**** SHOP-STANDARD ABEND WORK AREA - SHARED WITH FVCANLZ.  HOLDS          
003050**** ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL, WRITTEN TO SYSOUT         
003060**** BY 1000-ABEND-RTN WHEN AN INPUT FILE IS FOUND EMPTY                  
003070COPY FVABEND.                                                             
003080* QSAM FILE                                                               
003090                                                                          
003100**************************************************************************
003110* PROCESSING OVERVIEW                                                     
003120*                                                                         
003130*   000-HOUSEKEEPING   OPEN FILES, PRIME BOTH READS, ABEND IF             
003140*                      EITHER INPUT FEED IS COMPLETELY EMPTY              
003150*   100-EDIT-HEADERS   ONE PASS PER DAY-HEADER UNTIL EOF                  
003160*   200-EDIT-EVENTS    ONE PASS PER DIARY EVENT UNTIL EOF                 
003170*   900-CLEANUP        CLOSE FILES, DISPLAY RUN TOTALS                    
003180*                                                                         
003190*   300-/350- DO THE FIELD-LEVEL EDITS; 400- DOES THE ACTNORM             
003200*   CALL; 700-/710-/720-/730- DO THE ACTUAL FILE WRITES; 800-/            
003210*   850- OPEN/CLOSE; 910-/920- READ; 1000- IS THE ABEND EXIT.             
003220**************************************************************************
003230PROCEDURE DIVISION.                                                       
003240**** MAINLINE - OPEN, EDIT EVERY HEADER, EDIT EVERY EVENT, CLOSE          
003250**** EACH DRIVING PERFORM STOPS WHEN ITS READ PARAGRAPH SETS THE          
003260**** MATCHING EOF 88-LEVEL (NO-MORE-HEADERS / NO-MORE-EVENTS)             
003270    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                               
003280**** ALL DAY-HEADERS ARE EDITED FIRST, THEN ALL DIARY EVENTS -            
003290**** THE TWO FEEDS ARE INDEPENDENT QSAM FILES, NOT MATCHED BY KEY,        
003300**** SO THERE IS NO NEED TO INTERLEAVE THE TWO PASSES                     
003310    PERFORM 100-EDIT-HEADERS THRU 100-EXIT                                
003320            UNTIL NO-MORE-HEADERS.                                        
003330    PERFORM 200-EDIT-EVENTS THRU 200-EXIT                                 
003340            UNTIL NO-MORE-EVENTS.                                         
003350    PERFORM 900-CLEANUP THRU 900-EXIT.                                    
003360    MOVE +0 TO RETURN-CODE.                                               
003370    GOBACK.                                                               
003380                                                                          
003390******************************************************************        
003400* 000-HOUSEKEEPING - OPEN FILES AND PRIME BOTH INPUT STREAMS.             
003410* AN EMPTY INPUT FILE IS TREATED AS A SETUP ERROR, NOT A ZERO-            
003420* VOLUME DAY, SO THE JOB ABENDS RATHER THAN PRODUCE EMPTY OUTPUT.         
003430* A ZERO-VOLUME DAY SHOWS UP AS A HEADER WITH NO MATCHING EVENTS,         
003440* NOT AS AN EMPTY FILE - THAT CASE IS LEGITIMATE AND PASSES.              
003450******************************************************************        
003460000-HOUSEKEEPING.                                                         
003470    DISPLAY "******** BEGIN JOB FVDAYEDT ********".                       
003480**** WS-DATE IS FOR THE OPERATOR LOG ONLY - NOT WRITTEN TO ANY FILE       
003490    ACCEPT  WS-DATE FROM DATE.                                            
003500    INITIALIZE COUNTERS-AND-SWITCHES.                                     
003510    PERFORM 800-OPEN-FILES THRU 800-EXIT.                                 
003520    PERFORM 910-READ-DAYHDR THRU 910-EXIT.                                
003530    IF NO-MORE-HEADERS                                                    
003540**** NO DAY-HEADER RECORDS AT ALL - BAD FEED, NOT A VALID EMPTY RUN       
003550        MOVE "EMPTY DAY HEADER FILE" TO ABEND-REASON                      
003560        GO TO 1000-ABEND-RTN.                                             
003570    PERFORM 920-READ-DIARY THRU 920-EXIT.                                 
003580    IF NO-MORE-EVENTS                                                     
003590**** NO DIARY-EVENT RECORDS AT ALL - BAD FEED, SAME AS ABOVE              
003600        MOVE "EMPTY DIARY EVENTS FILE" TO ABEND-REASON                    
003610        GO TO 1000-ABEND-RTN.                                             
003620000-EXIT.                                                                 
003630    EXIT.                                                                 
003640                                                                          
003650******************************************************************        
003660* 100-EDIT-HEADERS - ONE ITERATION PER DAY-HEADER RECORD.  A BAD          
003670* HEADER GOES TO HDRERR WITH ITS REASON MESSAGE; A GOOD ONE IS            
003680* COPIED STRAIGHT THROUGH TO DAYHDRED FOR FVCANLZ TO READ.  THIS          
003690* PERFORM IS DRIVEN FROM THE MAINLINE UNTIL NO-MORE-HEADERS.              
003700******************************************************************        
003710100-EDIT-HEADERS.                                                         
003720**** EDIT FIRST, THEN ROUTE - 300- NEVER WRITES ANYTHING ITSELF           
003730    PERFORM 300-HEADER-FIELD-EDITS THRU 300-EXIT.                         
003740    IF HDR-ERROR-FOUND                                                    
003750        ADD +1 TO HDR-RECORDS-IN-ERROR                                    
003760        PERFORM 710-WRITE-HDRERR THRU 710-EXIT                            
003770    ELSE                                                                  
003780        ADD +1 TO HDR-RECORDS-WRITTEN                                     
003790        PERFORM 700-WRITE-DAYHDRED THRU 700-EXIT.                         
003800**** ADVANCE TO THE NEXT RECORD REGARDLESS OF GOOD/BAD - THE LOOP         
003810**** IN THE MAINLINE RE-TESTS NO-MORE-HEADERS EVERY ITERATION             
003820    PERFORM 910-READ-DAYHDR THRU 910-EXIT.                                
003830100-EXIT.                                                                 
003840    EXIT.                                                                 
003850                                                                          
003860******************************************************************        
003870* 200-EDIT-EVENTS - ONE ITERATION PER DIARY-EVENT RECORD.  A BAD          
003880* EVENT GOES TO DIARYERR; A GOOD ONE HAS ITS ACTIVITY TEXT RUN            
003890* THROUGH ACTNORM BEFORE IT IS WRITTEN TO DIARYED.  THIS PERFORM          
003900* IS DRIVEN FROM THE MAINLINE UNTIL NO-MORE-EVENTS.                       
003910******************************************************************        
003920200-EDIT-EVENTS.                                                          
003930**** EDIT FIRST, THEN ROUTE - SAME SHAPE AS 100-EDIT-HEADERS ABOVE        
003940    PERFORM 350-EVENT-FIELD-EDITS THRU 350-EXIT.                          
003950    IF EVT-ERROR-FOUND                                                    
003960        ADD +1 TO EVT-RECORDS-IN-ERROR                                    
003970        PERFORM 730-WRITE-DIARYERR THRU 730-EXIT                          
003980    ELSE                                                                  
003990**** ACTIVITY TEXT IS ONLY NORMALIZED ON A RECORD THAT IS OTHERWISE       
004000**** GOOD - NO POINT CALLING ACTNORM ON A RECORD THAT IS BEING            
004010**** REJECTED ANYWAY                                                      
004020        PERFORM 400-NORMALIZE-ACTIVITY THRU 400-EXIT                      
004030        ADD +1 TO EVT-RECORDS-WRITTEN                                     
004040        PERFORM 720-WRITE-DIARYED THRU 720-EXIT.                          
004050    PERFORM 920-READ-DIARY THRU 920-EXIT.                                 
004060200-EXIT.                                                                 
004070    EXIT.                                                                 
004080                                                                          
004090******************************************************************        
004100* 300-HEADER-FIELD-EDITS - VALIDATES ONE RAW DAY-HEADER RECORD.           
004110* EACH TEST GOES TO 300-EXIT AS SOON AS IT FAILS, SO ONLY THE             
004120* FIRST-FOUND PROBLEM IS REPORTED ON THE ERROR FILE FOR A GIVEN           
004130* RECORD - THE CLINIC FIXES ONE THING AND RE-SUBMITS.  FOUR EDITS         
004140* ARE APPLIED, IN ORDER: DAY-ID NUMERIC/RANGE, USER-AGE NUMERIC,          
004150* WAKE-TIME VALID, BED-TIME VALID.                                        
004160******************************************************************        
004170300-HEADER-FIELD-EDITS.                                                   
004180    MOVE "N" TO HDR-ERROR-SW.                                             
004190**** DAY-ID MUST BE NUMERIC BEFORE IT CAN BE RANGE TESTED BELOW -         
004200**** A NON-NUMERIC VALUE IN AN IF...NOT DH-VALID-DAY-ID TEST WOULD        
004210**** GIVE UNPREDICTABLE RESULTS ON SOME COMPILERS                         
004220    IF DH-DAY-ID NOT NUMERIC                                              
004230        MOVE "*** NON-NUMERIC DAY-ID ON HEADER" TO HDR-ERR-MSG            
004240        MOVE "Y" TO HDR-ERROR-SW                                          
004250        GO TO 300-EXIT.                                                   
004260                                                                          
004270**** A 3-DAY CHART IS THE CLINICAL STANDARD - DAY-ID MUST BE 1-3          
004280    IF NOT DH-VALID-DAY-ID                                                
004290        MOVE "*** DAY-ID OUT OF RANGE (1-3) ON HEADER"                    
004300            TO HDR-ERR-MSG                                                
004310        MOVE "Y" TO HDR-ERROR-SW                                          
004320        GO TO 300-EXIT.                                                   
004330                                                                          
004340**** AGE DRIVES THE AGE-DEPENDENT NPI THRESHOLD LATER IN FVMETRIC         
004350    IF DH-USER-AGE NOT NUMERIC                                            
004360        MOVE "*** NON-NUMERIC USER-AGE" TO HDR-ERR-MSG                    
004370        MOVE "Y" TO HDR-ERROR-SW                                          
004380        GO TO 300-EXIT.                                                   
004390                                                                          
004400**** WAKE/BED TIME RANGE EDITS ADDED PER UROLOGY DEPT REQ 5118  091403RT  
004410**** WAKE AND BED TIMES DRIVE THE NOCTURNAL WINDOW AND THE 4-HOUR         
004420**** PRE-BEDTIME SCAN DOWNSTREAM IN FVCANLZ, SO BOTH MUST BE VALID        
004430**** 24-HOUR CLOCK VALUES BEFORE THIS RECORD IS ALLOWED THROUGH           
004440    IF DH-WAKE-HH NOT NUMERIC OR DH-WAKE-MM NOT NUMERIC                   
004450    OR DH-WAKE-HH > 23 OR DH-WAKE-MM > 59                                 
004460        MOVE "*** INVALID WAKE-TIME" TO HDR-ERR-MSG                       
004470        MOVE "Y" TO HDR-ERROR-SW                                          
004480        GO TO 300-EXIT.                                                   
004490                                                                          
004500    IF DH-BED-HH NOT NUMERIC OR DH-BED-MM NOT NUMERIC                     
004510    OR DH-BED-HH > 23 OR DH-BED-MM > 59                                   
004520        MOVE "*** INVALID BED-TIME" TO HDR-ERR-MSG                        
004530        MOVE "Y" TO HDR-ERROR-SW                                          
004540        GO TO 300-EXIT.                                                   
004550300-EXIT.                                                                 
004560    EXIT.                                                                 
004570                                                                          
004580******************************************************************        
004590* 350-EVENT-FIELD-EDITS - VALIDATES ONE RAW DIARY-EVENT RECORD.           
004600* SAME FIRST-FAILURE-WINS STRATEGY AS 300- ABOVE.  FIVE EDITS ARE         
004610* APPLIED, IN ORDER: DAY-ID NUMERIC, EVENT-TIME VALID, INTAKE-ML          
004620* NUMERIC, OUTPUT-ML NUMERIC, LEAK-FLAG VALID.                            
004630******************************************************************        
004640350-EVENT-FIELD-EDITS.                                                    
004650    MOVE "N" TO EVT-ERROR-SW.                                             
004660**** EVENT'S DAY-ID IS NOT CROSS-CHECKED AGAINST THE HEADER FILE -        
004670**** THE TWO FEEDS ARE EDITED INDEPENDENTLY IN THIS STEP; FVCANLZ         
004680**** IS WHAT MATCHES EVENTS TO THEIR OWNING DAY                           
004690    IF DE-DAY-ID NOT NUMERIC                                              
004700        MOVE "*** NON-NUMERIC DAY-ID ON EVENT" TO EVT-ERR-MSG             
004710        MOVE "Y" TO EVT-ERROR-SW                                          
004720        GO TO 350-EXIT.                                                   
004730                                                                          
004740**** EVENT TIME IS THE CLOCK TIME THE VOID/INTAKE WAS LOGGED -            
004750**** USED BY FVCANLZ TO DECIDE NIGHT VS. DAY AND FOR THE 4-HOUR           
004760**** PRE-BEDTIME INTAKE SCAN                                              
004770    IF DE-EVENT-HH NOT NUMERIC OR DE-EVENT-MM NOT NUMERIC                 
004780    OR DE-EVENT-HH > 23 OR DE-EVENT-MM > 59                               
004790        MOVE "*** INVALID EVENT-TIME" TO EVT-ERR-MSG                      
004800        MOVE "Y" TO EVT-ERROR-SW                                          
004810        GO TO 350-EXIT.                                                   
004820                                                                          
004830**** INTAKE-ML AND OUTPUT-ML ARE MUTUALLY EXCLUSIVE ON ANY GIVEN          
004840**** RECORD (A ROW IS EITHER A DRINK OR A VOID) BUT BOTH FIELDS           
004850**** MUST STILL BE NUMERIC SO FVCANLZ CAN ADD THEM BLINDLY                
004860    IF DE-INTAKE-ML NOT NUMERIC                                           
004870        MOVE "*** NON-NUMERIC INTAKE-ML" TO EVT-ERR-MSG                   
004880        MOVE "Y" TO EVT-ERROR-SW                                          
004890        GO TO 350-EXIT.                                                   
004900                                                                          
004910**** A ZERO IN BOTH INTAKE-ML AND OUTPUT-ML ON THE SAME RECORD IS         
004920**** NOT EDITED OUT HERE - IT IS A VALID, IF USELESS, ROW AND IS          
004930**** LEFT FOR FVCANLZ'S ACCUMULATORS TO SIMPLY ADD ZERO                   
004940    IF DE-OUTPUT-ML NOT NUMERIC                                           
004950        MOVE "*** NON-NUMERIC OUTPUT-ML" TO EVT-ERR-MSG                   
004960        MOVE "Y" TO EVT-ERROR-SW                                          
004970        GO TO 350-EXIT.                                                   
004980                                                                          
004990**** LEAK-FLAG MUST BE A VALID Y/N 88-LEVEL - NOTHING ELSE IS             
005000**** ACCEPTED, OCR MIS-READS OF THIS BOX ARE COMMON                       
005010    IF NOT DE-LEAK-YES AND NOT DE-LEAK-NO                                 
005020        MOVE "*** INVALID LEAK-FLAG (MUST BE Y/N)" TO EVT-ERR-MSG         
005030        MOVE "Y" TO EVT-ERROR-SW                                          
005040        GO TO 350-EXIT.                                                   
005050350-EXIT.                                                                 
005060    EXIT.                                                                 
005070                                                                          
005080******************************************************************        
005090* 400-NORMALIZE-ACTIVITY - MAPS THE FREE-TEXT ACTIVITY FIELD ON A         
005100* GOOD EVENT RECORD TO ONE OF THE FOUR CANONICAL ACTIVITY NAMES           
005110* FVCANLZ EXPECTS.  NEEDED BECAUSE NURSING STATION KEY-ENTRY AND          
005120* OCR SCANNING BOTH PRODUCE FREE-TEXT, NOT A CODED VALUE.  ONLY           
005130* CALLED FOR RECORDS THAT ALREADY PASSED 350-EVENT-FIELD-EDITS -          
005140* A REJECTED EVENT NEVER REACHES ACTNORM.                                 
005150******************************************************************        
005160400-NORMALIZE-ACTIVITY.                                                   
005170**** CALL ADDED SO OCR-FED ACTIVITY TEXT GETS NORMALIZED       021898JS   
005180******* CALL TO SUBPROGRAM TO MAP FREE-TEXT ACTIVITY                      
005190    MOVE SPACES TO WS-RAW-ACTIVITY-TEXT.                                  
005200    MOVE DE-ACTIVITY TO WS-RAW-ACTIVITY-TEXT.                             
005210    CALL "ACTNORM" USING WS-RAW-ACTIVITY-TEXT,                            
005220                          WS-CANON-ACTIVITY-NAME.                         
005230    MOVE WS-CANON-ACTIVITY-NAME TO DE-ACTIVITY.                           
005240400-EXIT.                                                                 
005250    EXIT.                                                                 
005260                                                                          
005270**** GOOD DAY-HEADER - COPIED THROUGH UNCHANGED TO DAYHDRED.  THE         
005280**** RECORD LAYOUT ON DAYHDRED IS IDENTICAL TO THE RAW FEED - ONLY        
005290**** RECORDS THAT PASSED EVERY 300- EDIT EVER REACH THIS PARAGRAPH        
005300700-WRITE-DAYHDRED.                                                       
005310    WRITE DIARY-DAY-HDR-REC-ED FROM DIARY-DAY-HDR-REC.                    
005320700-EXIT.                                                                 
005330    EXIT.                                                                 
005340                                                                          
005350**** BAD DAY-HEADER - REASON MESSAGE (SET BY 300-) FOLLOWED BY THE        
005360**** FAILING RECORD ITSELF, SO NURSING CAN SEE EXACTLY WHAT WAS KEYED     
005370710-WRITE-HDRERR.                                                         
005380    MOVE DIARY-DAY-HDR-REC TO HDR-ERR-REST-OF-REC.                        
005390    WRITE DAY-HDR-REC-ERR.                                                
005400710-EXIT.                                                                 
005410    EXIT.                                                                 
005420                                                                          
005430**** GOOD DIARY-EVENT - ACTIVITY ALREADY NORMALIZED AT THIS POINT         
005440**** BY 400- ABOVE, SO DIARYED ALWAYS CARRIES ONE OF THE FOUR             
005450**** CANONICAL ACTIVITY NAMES, NEVER THE ORIGINAL FREE TEXT               
005460720-WRITE-DIARYED.                                                        
005470    WRITE DIARY-EVENT-REC-ED FROM DIARY-EVENT-REC.                        
005480720-EXIT.                                                                 
005490    EXIT.                                                                 
005500                                                                          
005510**** ERROR OUTPUT SPLIT BY RECORD TYPE PER REQ 4471         070902RT      
005520**** BEFORE THIS CHANGE, HEADER AND EVENT ERRORS SHARED ONE FILE -        
005530**** SPLITTING THEM LET THE CLINIC ROUTE HEADER FIXES TO THE CHARGE       
005540**** NURSE AND EVENT FIXES BACK TO WHOEVER LOGGED THE VOID/INTAKE         
005550730-WRITE-DIARYERR.                                                       
005560    MOVE DIARY-EVENT-REC TO EVT-ERR-REST-OF-REC.                          
005570    WRITE DIARY-EVT-REC-ERR.                                              
005580730-EXIT.                                                                 
005590    EXIT.                                                                 
005600                                                                          
005610******************************************************************        
005620* 800-OPEN-FILES - INPUTS OPENED INPUT, ALL OUTPUTS (INCLUDING            
005630* SYSOUT) OPENED OUTPUT UP FRONT SO AN EARLY ABEND STILL HAS A            
005640* VALID, OPEN SYSOUT TO WRITE THE DUMP RECORD TO.                         
005650******************************************************************        
005660800-OPEN-FILES.                                                           
005670    OPEN INPUT DAYHDR, DIARY.                                             
005680    OPEN OUTPUT DAYHDRED, DIARYED, HDRERR, DIARYERR, SYSOUT.              
005690800-EXIT.                                                                 
005700    EXIT.                                                                 
005710                                                                          
005720******************************************************************        
005730* 850-CLOSE-FILES - CLOSES EVERY FILE OPENED AT 800- ABOVE.  CALLED       
005740* FROM BOTH THE NORMAL END-OF-JOB PATH (900-) AND THE ABEND PATH          
005750* (1000-) SO NEITHER LEAVES A DATASET DANGLING OPEN.                      
005760******************************************************************        
005770850-CLOSE-FILES.                                                          
005780    CLOSE DAYHDR, DIARY,                                                  
005790          DAYHDRED, DIARYED, HDRERR, DIARYERR, SYSOUT.                    
005800850-EXIT.                                                                 
005810    EXIT.                                                                 
005820                                                                          
005830******************************************************************        
005840* 910-READ-DAYHDR - READS THE NEXT RAW DAY-HEADER RECORD INTO THE         
005850* WORKING-STORAGE AREA (NOT THE FD AREA - SEE THE READ...INTO)            
005860* SO 700-/710- CAN MOVE/WRITE IT WITHOUT A SEPARATE WORKING COPY.         
005870* SETS NO-MORE-HEADERS AT EOF FOR THE MAINLINE'S PERFORM...UNTIL.         
005880******************************************************************        
005890910-READ-DAYHDR.                                                          
005900    READ DAYHDR INTO DIARY-DAY-HDR-REC                                    
005910        AT END                                                            
005920        MOVE "10" TO HFCODE                                               
005930        GO TO 910-EXIT                                                    
005940    END-READ.                                                             
005950    ADD +1 TO HDR-RECORDS-READ.                                           
005960910-EXIT.                                                                 
005970    EXIT.                                                                 
005980                                                                          
005990******************************************************************        
006000* 920-READ-DIARY - SAME PATTERN AS 910- ABOVE BUT FOR THE RAW             
006010* DIARY-EVENT FEED.  SETS NO-MORE-EVENTS AT EOF.                          
006020******************************************************************        
006030920-READ-DIARY.                                                           
006040    READ DIARY INTO DIARY-EVENT-REC                                       
006050        AT END                                                            
006060        MOVE "10" TO DFCODE                                               
006070        GO TO 920-EXIT                                                    
006080    END-READ.                                                             
006090    ADD +1 TO EVT-RECORDS-READ.                                           
006100920-EXIT.                                                                 
006110    EXIT.                                                                 
006120                                                                          
006130******************************************************************        
006140* 900-CLEANUP - END-OF-JOB HOUSEKEEPING.  CLOSES FILES AND                
006150* DISPLAYS READ/WRITTEN/ERROR COUNTS FOR BOTH RECORD TYPES TO THE         
006160* OPERATOR LOG SO AN UNUSUALLY SHORT RUN, OR A SPIKE IN ERROR             
006170* COUNTS, IS VISIBLE WITHOUT HAVING TO GO LOOK AT THE ERROR FILES.        
006180******************************************************************        
006190900-CLEANUP.                                                              
006200    PERFORM 850-CLOSE-FILES THRU 850-EXIT.                                
006210    DISPLAY "** HEADER RECORDS READ    **" HDR-RECORDS-READ.              
006220    DISPLAY "** HEADER RECORDS WRITTEN **" HDR-RECORDS-WRITTEN.           
006230    DISPLAY "** HEADER RECORDS IN ERROR**" HDR-RECORDS-IN-ERROR.          
006240    DISPLAY "** EVENT  RECORDS READ    **" EVT-RECORDS-READ.              
006250    DISPLAY "** EVENT  RECORDS WRITTEN **" EVT-RECORDS-WRITTEN.           
006260    DISPLAY "** EVENT  RECORDS IN ERROR**" EVT-RECORDS-IN-ERROR.          
006270    DISPLAY "******** NORMAL END OF JOB FVDAYEDT ********".               
006280900-EXIT.                                                                 
006290    EXIT.                                                                 
006300                                                                          
006310******************************************************************        
006320* 1000-ABEND-RTN - REACHED ONLY WHEN AN INPUT FILE IS COMPLETELY          
006330* EMPTY AT 000-HOUSEKEEPING.  DUMPS THE STANDARD SHOP ABEND RECORD        
006340* TO SYSOUT, CLOSES WHATEVER IS OPEN, AND FORCES RC=16 SO THE JOB         
006350* SCHEDULER FLAGS THE STEP AS FAILED RATHER THAN A CLEAN ZERO-            
006360* VOLUME RUN.                                                             
006370******************************************************************        
0063801000-ABEND-RTN.                                                           
006390    WRITE SYSOUT-REC FROM ABEND-REC.                                      
006400    PERFORM 850-CLOSE-FILES THRU 850-EXIT.                                
006410    DISPLAY "*** ABNORMAL END OF JOB- FVDAYEDT ***" UPON CONSOLE.         
006420    MOVE +16 TO RETURN-CODE.                                              
006430    STOP RUN.                                                             
