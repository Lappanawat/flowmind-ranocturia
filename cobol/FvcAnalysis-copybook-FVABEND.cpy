000100******************************************************************
000200* COPY MEMBER    FVABEND                                        *
000300* DESCRIPTION    STANDARD SHOP ABEND-DUMP WORK AREA, WRITTEN TO *
000400*                SYSOUT BEFORE A CONTROLLED ABEND               *
000500* USED BY        FVDAYEDT, FVCANLZ                              *
000600******************************************************************
000700* MAINTENANCE HISTORY                                           *
000710*   04/14/94  JS   ORIGINAL COPY MEMBER, SHOP STANDARD WORK AREA *
000720*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
000730*   02/09/99  RT   ADDED EXPECTED/ACTUAL FIELDS FOR DEBUG TRACE  *
000740*   07/22/00  JS   WIDENED ABEND-REASON TO 40 CHARS              *
000750*   03/11/02  RT   CODE REVIEW - NO CHANGES REQUIRED             *
000760*   09/14/03  LW   CONFIRMED LAYOUT UNCHANGED BY ROUNDED COMPUTE *
000800*   01/01/08  JS   ADOPTED AS STANDARD ABEND AREA FOR FVC SUITE  *
000810*   06/30/08  MK   VERIFIED VS SYSOUT RECORD WIDTH FOR FVC PGMS  *
000820*   03/08/09  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*
000830*   10/02/10  RT   REVIEWED FOR LEGACY PRINT SPOOLER RETIRE - N/C*
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(10) VALUE "** ABEND **".
001200     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001300     05  FILLER                  PIC X(05) VALUE " EXP=".
001400     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.
001500     05  FILLER                  PIC X(05) VALUE " ACT=".
001600     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.
001700     05  FILLER                  PIC X(52) VALUE SPACES.
