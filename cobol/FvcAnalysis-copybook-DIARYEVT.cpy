000100******************************************************************
000200* COPY MEMBER    DIARYEVT                                       *
000300* DESCRIPTION    VOIDING/INTAKE DIARY EVENT RECORD - ONE PER    *
000400*                ENTRY ON THE PATIENT'S FREQUENCY VOLUME CHART  *
000500* USED BY        FVDAYEDT (EDIT), FVCANLZ (ANALYZE)             *
000600******************************************************************
000700* MAINTENANCE HISTORY                                           *
000800*   08/04/97  JS   ORIGINAL COPY MEMBER FOR FVC PILOT            *
000900*   02/18/98  JS   WIDENED ACTIVITY TO 20 CHARS FOR OCR FEED     *
000910*   11/30/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD    *
001000*   11/12/99  RT   ADDED FILLER RESERVE FOR Y2K EXPANSION        *
001100*   06/21/04  LW   EVENT-TIME SPLIT INTO HH/MM REDEFINE          *
001110*   09/30/04  RT   CODE REVIEW - NO CHANGES REQUIRED             *
001120*   02/14/05  MK   VERIFIED FIELD WIDTHS FOR OCR VENDOR UPGRADE  *
001130*   07/19/06  LW   CONFIRMED COBOL-85 COMPAT FOR COMPILER UPGRADE*
001140*   01/08/07  RT   REVIEWED FOR LEGACY PRINT SPOOLER RETIRE - N/C*
001150*   11/03/08  JS   VERIFIED VS WIDENED DAY-EVENTS TABLE - N/C    *
001200******************************************************************
001300 01  DIARY-EVENT-REC.
001400     05  DE-DAY-ID               PIC 9(01).
001500     05  DE-ACTIVITY             PIC X(20).
001600         88  DE-ACT-FIRST-MORN   VALUE "First Morning Void  ".
001700         88  DE-ACT-DAYTIME      VALUE "Daytime Void        ".
001800         88  DE-ACT-BEDTIME      VALUE "Bedtime Void        ".
001900         88  DE-ACT-NIGHTTIME    VALUE "Nighttime Void      ".
002000         88  DE-ACT-UNKNOWN      VALUE "Unknown Activity    ".
002100     05  DE-EVENT-TIME           PIC X(05).
002200     05  DE-EVENT-TIME-R REDEFINES DE-EVENT-TIME.
002300         10  DE-EVENT-HH         PIC 9(02).
002400         10  FILLER              PIC X(01).
002500         10  DE-EVENT-MM         PIC 9(02).
002600     05  DE-INTAKE-ML            PIC 9(04).
002700     05  DE-OUTPUT-ML            PIC 9(04).
002800     05  DE-LEAK-FLAG            PIC X(01).
002900         88  DE-LEAK-YES         VALUE "Y".
003000         88  DE-LEAK-NO          VALUE "N".
003100     05  FILLER                  PIC X(15) VALUE SPACES.
